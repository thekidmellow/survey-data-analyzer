      *=================================================================00010000
       IDENTIFICATION                            DIVISION.              00020000
      *=================================================================00030000
       PROGRAM-ID. SURVANL.                                             00040000
      *=================================================================00050000
      *  AUTOR   : V. LEAL                                *             00060000
      *  EMPRESA : FOURSYS                                *             00070000
      *  OBJETIVO: LER O ARQUIVO DE RESPOSTAS DE PESQUISA *             00080000
      *            (SURVEY), CALCULAR ESTATISTICAS        *             00090000
      *            DESCRITIVAS, DISTRIBUICAO CATEGORICA,  *             00100000
      *            CORRELACAO ENTRE PERGUNTAS NUMERICAS E  *            00110000
      *            QUALIDADE DE PREENCHIMENTO, GRAVANDO O *             00120000
      *            RELATORIO CONSOLIDADO NO ARQUIVO        *            00130000
      *            SURVREPT.                               *            00140000
      *---------------------------------------------------*             00150000
      *  ARQUIVOS:                                        *             00160000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00170000
      *  SURVEY              I             ---------      *             00180000
      *  SURVREPT            O             ---------      *             00190000
      *=================================================================00200000
       AUTHOR. V. LEAL.                                                 00210000
       INSTALLATION. FOURSYS.                                           00220000
       DATE-WRITTEN. 14/03/1994.                                        00230000
       DATE-COMPILED.                                                   00240000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00250000
      *=================================================================00260000
      *                HISTORICO DE ALTERACOES                          00270000
      *---------------------------------------------------*             00280000
      * DATA       PROGRAMADOR   CHAMADO    DESCRICAO      *            00290000
      * ---------- ------------- ---------- ---------------*            00300000
      *=================================================================00310000
      * 14/03/1994 V.LEAL        RFC-0441   VERSAO INICIAL -            00320000
      *            PROGRAMA CRIADO A PARTIR DO MODELO                   00330000
      *            REL2205 (ACUMULO POR SETOR), ADAPTADO                00340000
      *            PARA ESTATISTICA DE PESQUISAS.                       00350000
      * 02/05/1994 V.LEAL        RFC-0455   INCLUIDA ROTINA             00360000
      *            DE MEDIA, MEDIANA E DESVIO PADRAO POR                00370000
      *            PERGUNTA NUMERICA (SECAO 4000).                      00380000
      * 19/07/1994 M.SOUZA       RFC-0481   INCLUIDA ANALISE            00390000
      *            DE CATEGORIA (SECAO 5000) E CONTAGEM DE              00400000
      *            VALORES DISTINTOS POR FREQUENCIA.                    00410000
      * 03/11/1995 M.SOUZA       RFC-0528   INCLUIDO CALCULO            00420000
      *            DE CORRELACAO DE PEARSON ENTRE AS                    00430000
      *            PERGUNTAS NUMERICAS (SECAO 6000), COM                00440000
      *            CLASSIFICACAO DE FORCA E SELECAO DOS 5               00450000
      *            PARES MAIS FORTES.                                   00460000
      * 22/02/1996 J.RAMOS       RFC-0560   INCLUIDA ANALISE            00470000
      *            DE PADRAO DE RESPOSTA (SECAO 7000) -                 00480000
      *            RESPONDENTE MAIS E MENOS ENGAJADO.                   00490000
      * 08/08/1996 J.RAMOS       RFC-0577   ROTINA DE RAIZ              00500000
      *            QUADRADA POR NEWTON-RAPHSON (4600), SEM              00510000
      *            USAR FUNCAO INTRINSECA (PADRAO SHOP).                00520000
      * 17/01/1997 V.LEAL        RFC-0602   AJUSTADA A                  00530000
      *            ARREDONDAMENTO DAS MEDIAS E DESVIOS PARA             00540000
      *            2 CASAS DECIMAIS CONFORME NORMA CORP.                00550000
      * 11/09/1998 R.ALVES       RFC-0649   REVISAO DE ANO              00560000
      *            2000 - CAMPO WRK-DATA-AAAA EXPANDIDO PARA            00570000
      *            4 POSICOES EM TODAS AS DATAS DE TRABALHO.            00580000
      *            (ITEM DE CONFORMIDADE BUGUE DO MILENIO).             00590000
      * 26/04/1999 R.ALVES       RFC-0651   TESTE DE VIRADA             00600000
      *            DE SECULO NA ROTINA DE CABECALHO DO                  00610000
      *            RELATORIO (8100) - SEM OCORRENCIAS.                  00620000
      * 14/06/2000 M.SOUZA       RFC-0688   INCLUIDO MEDIDOR            00630000
      *            DE SATISFACAO (BARRA DE 20 POSICOES) E               00640000
      *            BARRA DE PROGRESSO GENERICA (9200), USADA            00650000
      *            NA SECAO DE ESTATISTICA BASICA.                      00660000
      * 30/01/2001 J.RAMOS       RFC-0705   INCLUIDA OPCAO              00670000
      *            UPSI-0 PARA FORCAR CARGA DA AMOSTRA                  00680000
      *            INTERNA DE 8 REGISTROS SEM MONTAR FITA/              00690000
      *            ARQUIVO DE PESQUISA (TESTE EM BATCH).                00700000
      * 19/11/2001 V.LEAL        RFC-0730   INCLUIDA SECAO              00710000
      *            DE QUALIDADE DOS DADOS (8800) COM                    00720000
      *            RECOMENDACOES AUTOMATICAS.                           00730000
      * 05/03/2002 M.SOUZA       RFC-0758   CARTAO-FONTE                00740000
      *            RENUMERADO PARA A NUMERACAO PADRAO DA                00750000
      *            BIBLIOTECA (COLS 73-80, INCREMENTO DE                00760000
      *            10000) - VERSAO ANTERIOR TINHA FICADO                00770000
      *            COM A SEQUENCIA NAS COLUNAS 1-6 POR ENGANO           00780000
      *            DE QUEM GEROU O FONTE A PARTIR DO MODELO.            00790000
      *=================================================================00800000
                                                                        00810000
      *=================================================================00820000
       ENVIRONMENT                               DIVISION.              00830000
      *=================================================================00840000
       CONFIGURATION                             SECTION.               00850000
       SPECIAL-NAMES.                                                   00860000
      *    UPSI-0 LIGADA NO JCL DO PASSO FORCA O USO DA AMOSTRA FIXA DE 00870000
      *    8 REGISTROS (1150-CARREGAR-AMOSTRA) NO LUGAR DO ARQUIVO      00880000
      *    SURVEY - MODO DE TESTE EM BATCH, RFC-0705.                   00890000
           C01 IS TOP-OF-FORM                                           00900000
           UPSI-0 ON STATUS IS WRK-SW-FORCAR-AMOSTRA                    00910000
                 OFF STATUS IS WRK-SW-USAR-ARQUIVO.                     00920000
                                                                        00930000
       INPUT-OUTPUT                              SECTION.               00940000
       FILE-CONTROL.                                                    00950000
      *    SURVEY: EXTRACAO DE RESPOSTAS DA PESQUISA, ENTRADA.          00960000
           SELECT SURVEY-FILE ASSIGN TO SURVEY                          00970000
               FILE STATUS IS WRK-FS-SURVEY.                            00980000
                                                                        00990000
      *    SURVREPT: RELATORIO CONSOLIDADO DE ANALISE, SAIDA.           01000000
           SELECT REPORT-FILE ASSIGN TO SURVREPT                        01010000
               FILE STATUS IS WRK-FS-SURVREPT.                          01020000
                                                                        01030000
      *=================================================================01040000
       DATA                                      DIVISION.              01050000
      *=================================================================01060000
      *-----------------------------------------------------------------01070000
       FILE                                      SECTION.               01080000
      *-----------------------------------------------------------------01090000
      *    REGISTRO DE ENTRADA DA PESQUISA - 37 BYTES. UM POR           01100000
      *    RESPONDENTE: IDENTIFICADOR, IDADE, SATISFACTION (1-5),       01110000
      *    RECOMMENDATION (0-10), CATEGORIA E UM BYTE DE FALTANTE       01120000
      *    ('Y'/'N') POR CAMPO, NA ORDEM ID/AGE/SAT/REC/CAT.            01130000
       FD SURVEY-FILE                                                   01140000
           RECORDING MODE IS F                                          01150000
           BLOCK CONTAINS 0 RECORDS.                                    01160000
       01 FD-SURVEY-REC.                                                01170000
          05 FD-RESPONDENT-ID   PIC 9(05).                              01180000
          05 FD-AGE             PIC 9(03).                              01190000
          05 FD-SATISFACTION    PIC 9(02).                              01200000
          05 FD-RECOMMENDATION  PIC 9(02).                              01210000
          05 FD-CATEGORY        PIC X(20).                              01220000
          05 FD-MISSING-FLAGS.                                          01230000
             10 FD-FLAG-ID      PIC X(01).                              01240000
             10 FD-FLAG-AGE     PIC X(01).                              01250000
             10 FD-FLAG-SAT     PIC X(01).                              01260000
             10 FD-FLAG-REC     PIC X(01).                              01270000
             10 FD-FLAG-CAT     PIC X(01).                              01280000
                                                                        01290000
      *    LINHA DE SAIDA DO RELATORIO DE ANALISE - 132 BYTES, SEM      01300000
      *    QUEBRA DE CONTROLE NEM CABECALHO REPETIDO (RELATORIO DE UMA  01310000
      *    SO' PASSADA, CONFORME PADRAO DE SAIDA DA PESQUISA).          01320000
       FD REPORT-FILE                                                   01330000
           RECORDING MODE IS F                                          01340000
           BLOCK CONTAINS 0 RECORDS.                                    01350000
       01 FD-REPORT-LINE        PIC X(132).                             01360000
                                                                        01370000
      *-----------------------------------------------------------------01380000
       WORKING-STORAGE                           SECTION.               01390000
      *-----------------------------------------------------------------01400000
           COPY '#GLOG'.                                                01410000
      *-----------------------------------------------------------------01420000
       01 FILLER PIC X(48) VALUE                                        01430000
           '------------VARIAVEIS DE CONTROLE DE ARQUIVO--'.            01440000
      *-----------------------------------------------------------------01450000
      *    STATUS DOS ARQUIVOS E CONTADOR DE REGISTROS LIDOS DO SURVEY -01460000
      *    WRK-QTD-LIDOS ALIMENTA A VALIDACAO DE DATASET VAZIO EM 2900. 01470000
       77 WRK-FS-SURVEY        PIC 9(02).                               01480000
       77 WRK-FS-SURVREPT      PIC 9(02).                               01490000
       77 WRK-QTD-LIDOS        PIC 9(05) COMP.                          01500000
      *-----------------------------------------------------------------01510000
       01 FILLER PIC X(48) VALUE                                        01520000
           '------------VARIAVEIS DE DATA DE PROCESSAMENTO-'.           01530000
      *-----------------------------------------------------------------01540000
      *    DATA DO SISTEMA (GREGORIANA, 8 DIGITOS AAAAMMDD) QUEBRADA    01550000
      *    EM ANO/MES/DIA POR REDEFINES PARA MONTAR A LINHA DE          01560000
      *    CABECALHO 'GENERATED:' DO RELATORIO (8100).                  01570000
       01 WRK-DATA-SISTEMA.                                             01580000
          05 WRK-DATA-SISTEMA-NUM    PIC 9(08).                         01590000
       01 WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.                01600000
          05 WRK-DATA-AAAA           PIC 9(04).                         01610000
          05 WRK-DATA-MM             PIC 9(02).                         01620000
          05 WRK-DATA-DD             PIC 9(02).                         01630000
      *    RECEBE O ACCEPT FROM DATE (AAMMDD, 2 DIGITOS DE ANO) ANTES DO01640000
      *    CALCULO DE SECULO EM 1000-INICIALIZAR.                       01650000
       01 WRK-DATA-ACEITE.                                              01660000
          05 WRK-DATA-AC-AA          PIC 9(02).                         01670000
          05 WRK-DATA-AC-MM          PIC 9(02).                         01680000
          05 WRK-DATA-AC-DD          PIC 9(02).                         01690000
      *    DATA JA' NO FORMATO DD/MM/AAAA PARA O CABECALHO DO RELATORIO.01700000
       01 WRK-DATA-RELATORIO.                                           01710000
          05 WRK-DATA-REL-DD         PIC 9(02).                         01720000
          05 FILLER                  PIC X(01) VALUE '/'.               01730000
          05 WRK-DATA-REL-MM         PIC 9(02).                         01740000
          05 FILLER                  PIC X(01) VALUE '/'.               01750000
          05 WRK-DATA-REL-AAAA       PIC 9(04).                         01760000
                                                                        01770000
      *-----------------------------------------------------------------01780000
       01 FILLER PIC X(48) VALUE                                        01790000
           '------------TABELA DE RESPONDENTES (EM MEMORIA)'.           01800000
      *-----------------------------------------------------------------01810000
      *    UMA ENTRADA POR RESPONDENTE, NA ORDEM DE LEITURA DO ARQUIVO  01820000
      *    (OU DA AMOSTRA FIXA, SE UPSI-0 LIGADA). LIMITE DE 500        01830000
      *    RESPONDENTES POR EXECUCAO DO PASSO.                          01840000
       01 WRK-TABELA-RESPOSTAS.                                         01850000
          05 WRK-TAB-RESP OCCURS 500 TIMES                              01860000
                          INDEXED BY WRK-IX.                            01870000
             10 WRK-TAB-ID         PIC 9(05).                           01880000
             10 WRK-TAB-AGE        PIC 9(03).                           01890000
             10 WRK-TAB-SAT        PIC 9(02).                           01900000
             10 WRK-TAB-REC        PIC 9(02).                           01910000
             10 WRK-TAB-CATEGORIA  PIC X(20).                           01920000
             10 WRK-TAB-FL-ID      PIC X(01).                           01930000
                88 FALTA-ID               VALUE 'Y'.                    01940000
                88 TEM-ID                 VALUE 'N'.                    01950000
             10 WRK-TAB-FL-AGE     PIC X(01).                           01960000
                88 FALTA-AGE              VALUE 'Y'.                    01970000
                88 TEM-AGE                VALUE 'N'.                    01980000
             10 WRK-TAB-FL-SAT     PIC X(01).                           01990000
                88 FALTA-SAT              VALUE 'Y'.                    02000000
                88 TEM-SAT                VALUE 'N'.                    02010000
             10 WRK-TAB-FL-REC     PIC X(01).                           02020000
                88 FALTA-REC              VALUE 'Y'.                    02030000
                88 TEM-REC                VALUE 'N'.                    02040000
             10 WRK-TAB-FL-CAT     PIC X(01).                           02050000
                88 FALTA-CAT              VALUE 'Y'.                    02060000
                88 TEM-CAT                VALUE 'N'.                    02070000
             10 FILLER             PIC X(04).                           02080000
       77 WRK-QTD-RESP            PIC 9(05) COMP.                       02090000
                                                                        02100000
      *-----------------------------------------------------------------02110000
       01 FILLER PIC X(48) VALUE                                        02120000
           '------------MATRIZ NUMERICA (VALOR + PRESENCA)-'.           02130000
      *-----------------------------------------------------------------02140000
      *    CACHE DAS 4 PERGUNTAS NUMERICAS POR RESPONDENTE, MONTADA POR 02150000
      *    6115-VERIFICAR-PRESENCA NA PRIMEIRA VEZ EM QUE CADA CELULA E'02160000
      *    REFERENCIADA - EVITA REFAZER OS TESTES DE FALTA-xxx A CADA   02170000
      *    UM DOS 6 PARES DE CORRELACAO ANALISADOS EM 6000.             02180000
       01 WRK-MATRIZ-NUMERICA.                                          02190000
          05 WRK-MATRIZ-LINHA OCCURS 500 TIMES                          02200000
                              INDEXED BY WRK-MX.                        02210000
             10 WRK-MATRIZ-VALOR OCCURS 4 TIMES                         02220000
                                 PIC S9(07)V9(03).                      02230000
             10 WRK-MATRIZ-PRES  OCCURS 4 TIMES PIC X(01).              02240000
             10 FILLER            PIC X(02).                            02250000
                                                                        02260000
      *-----------------------------------------------------------------02270000
       01 FILLER PIC X(48) VALUE                                        02280000
           '------------NOMES DAS PERGUNTAS NUMERICAS------'.           02290000
      *-----------------------------------------------------------------02300000
      *    ROTULOS DAS 4 PERGUNTAS NUMERICAS, NA MESMA ORDEM DA         02310000
      *    MATRIZ-NUMERICA - USADOS PARA MONTAR AS LINHAS DE            02320000
      *    DESCRITIVA (8300) E DE CORRELACAO (8500) SEM REPETIR LITERAL.02330000
       77 WRK-NOME-Q1             PIC X(15) VALUE 'RESPONDENT-ID'.      02340000
       77 WRK-NOME-Q2             PIC X(15) VALUE 'AGE'.                02350000
       77 WRK-NOME-Q3             PIC X(15) VALUE 'SATISFACTION'.       02360000
       77 WRK-NOME-Q4             PIC X(15) VALUE 'RECOMMENDATION'.     02370000
       77 WRK-NOME-ATUAL          PIC X(15).                            02380000
       77 WRK-NX                  PIC 9(01) COMP.                       02390000
                                                                        02400000
      *-----------------------------------------------------------------02410000
       01 FILLER PIC X(48) VALUE                                        02420000
           '------------VALORES PRESENTES DE UMA PERGUNTA--'.           02430000
      *-----------------------------------------------------------------02440000
      *    COPIA DE TRABALHO DOS VALORES PRESENTES (NAO FALTANTES) DE   02450000
      *    UMA PERGUNTA NUMERICA, SELECIONADOS POR 4100 E ORDENADOS POR 02460000
      *    4200 PARA O CALCULO DA MEDIANA EM 4400. REFEITA A CADA       02470000
      *    PERGUNTA - NAO GUARDA ESTADO ENTRE PERGUNTAS.                02480000
       01 WRK-TABELA-VALORES.                                           02490000
          05 WRK-VALORES OCCURS 500 TIMES                               02500000
                         INDEXED BY WRK-VX                              02510000
                         PIC S9(07)V9(03).                              02520000
       77 WRK-QTD-VALORES         PIC 9(05) COMP.                       02530000
       77 WRK-OX                  PIC 9(05) COMP.                       02540000
       77 WRK-OY                  PIC 9(05) COMP.                       02550000
       77 WRK-MENOR-POS           PIC 9(05) COMP.                       02560000
       77 WRK-MENOR-VAL           PIC S9(07)V9(03).                     02570000
       77 WRK-TROCA-VAL           PIC S9(07)V9(03).                     02580000
       77 WRK-MED-RESTO           PIC 9(01) COMP.                       02590000
                                                                        02600000
      *-----------------------------------------------------------------02610000
       01 FILLER PIC X(48) VALUE                                        02620000
           '------------ACUMULADORES DE ESTATISTICA--------'.           02630000
      *-----------------------------------------------------------------02640000
      *    ACUMULADORES COMUNS A MEDIA/MEDIANA/DESVIO DE 4000 - ZERADOS 02650000
      *    NO INICIO DE CADA PASSAGEM POR 4000 (UMA POR PERGUNTA), NUNCA02660000
      *    SOMADOS ENTRE PERGUNTAS DIFERENTES.                          02670000
       77 WRK-SOMA                PIC S9(11)V9(03).                     02680000
       77 WRK-SOMA-QUAD-DESVIO    PIC S9(13)V9(06).                     02690000
       77 WRK-MEDIA-CHEIA         PIC S9(09)V9(06).                     02700000
       77 WRK-MEDIA-ED            PIC S9(07)V9(02).                     02710000
       77 WRK-MEDIANA-ED          PIC S9(07)V9(02).                     02720000
       77 WRK-DESVIO-ED           PIC S9(07)V9(02).                     02730000
       77 WRK-MINIMO              PIC S9(07)V9(03).                     02740000
       77 WRK-MAXIMO              PIC S9(07)V9(03).                     02750000
       77 WRK-VARIANCIA           PIC S9(11)V9(06).                     02760000
       77 WRK-DESVIO-CHEIO        PIC S9(07)V9(06).                     02770000
                                                                        02780000
      *-----------------------------------------------------------------02790000
       01 FILLER PIC X(48) VALUE                                        02800000
           '------------ROTINA DE RAIZ QUADRADA (NEWTON)---'.           02810000
      *-----------------------------------------------------------------02820000
      *    RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON (METODO  02830000
      *    USADO EM 4600 PARA O DESVIO-PADRAO, JA QUE O COMPILADOR DESTA02840000
      *    INSTALACAO NAO DISPOE DE FUNCTION SQRT). WRK-RAIZ-ITER LIMITA02850000
      *    O NUMERO DE PASSADAS CASO A SERIE NAO CONVIRJA.              02860000
       77 WRK-RAIZ-X              PIC S9(11)V9(06).                     02870000
       77 WRK-RAIZ-Y              PIC S9(07)V9(06).                     02880000
       77 WRK-RAIZ-Y-ANT          PIC S9(07)V9(06).                     02890000
       77 WRK-RAIZ-RESULTADO      PIC S9(07)V9(06).                     02900000
       77 WRK-RAIZ-ITER           PIC 9(02) COMP.                       02910000
                                                                        02920000
      *-----------------------------------------------------------------02930000
       01 FILLER PIC X(48) VALUE                                        02940000
           '------------ANALISE BASICA (SECAO 3000)--------'.           02950000
      *-----------------------------------------------------------------02960000
      *    CONTADORES DA SECAO 3000 (INFORMACOES BASICAS). WRK-TOTAL-   02970000
      *    CELULAS = RESPOSTAS X PERGUNTAS; A TAXA DE PREENCHIMENTO E'  02980000
      *    (CELULAS - FALTANTES) / CELULAS, EM PERCENTUAL COM 1 DECIMAL.02990000
       77 WRK-TOTAL-PERGUNTAS     PIC 9(02) COMP VALUE 5.               03000000
       77 WRK-PERGUNTAS-NUM       PIC 9(02) COMP VALUE 4.               03010000
       77 WRK-PERGUNTAS-CAT       PIC 9(02) COMP VALUE 1.               03020000
       77 WRK-TOTAL-CELULAS       PIC 9(07) COMP.                       03030000
       77 WRK-TOTAL-FALTANTES     PIC 9(07) COMP.                       03040000
       77 WRK-TAXA-PREENCH        PIC S9(03)V9(01).                     03050000
       77 WRK-TAXA-PREENCH-ED     PIC ZZ9.9.                            03060000
       77 WRK-CELULAS-PREENCHIDAS PIC 9(07) COMP.                       03070000
                                                                        03080000
      *-----------------------------------------------------------------03090000
       01 FILLER PIC X(48) VALUE                                        03100000
           '------------DISTRIBUICAO CATEGORICA (5000)-----'.           03110000
      *-----------------------------------------------------------------03120000
      *    VALORES DISTINTOS DA UNICA PERGUNTA CATEGORICA (CATEGORY) E  03130000
      *    SUA CONTAGEM DE OCORRENCIAS - MONTADA POR 5010/5020 EM UMA   03140000
      *    PASSADA SOBRE WRK-TABELA-RESPOSTAS, LIMITADA A 20 VALORES    03150000
      *    DISTINTOS (FAIXA PRATICA PARA UMA UNICA PERGUNTA CATEGORICA).03160000
       01 WRK-TABELA-DISTINTOS.                                         03170000
          05 WRK-DIST-ENTRADA OCCURS 20 TIMES                           03180000
                              INDEXED BY WRK-CX.                        03190000
             10 WRK-DIST-VALOR      PIC X(20).                          03200000
             10 WRK-DIST-CONTADOR   PIC 9(05) COMP.                     03210000
             10 FILLER               PIC X(03).                         03220000
       77 WRK-QTD-DISTINTOS       PIC 9(03) COMP.                       03230000
       77 WRK-QTD-CAT-PRESENTES   PIC 9(05) COMP.                       03240000
       77 WRK-MAIOR-CONTADOR      PIC 9(05) COMP.                       03250000
       77 WRK-MAIOR-POS           PIC 9(03) COMP.                       03260000
       77 WRK-ACHOU-CATEGORIA     PIC X(01).                            03270000
          88 CATEGORIA-ENCONTRADA       VALUE 'S'.                      03280000
          88 CATEGORIA-NAO-ENCONTRADA   VALUE 'N'.                      03290000
                                                                        03300000
      *-----------------------------------------------------------------03310000
       01 FILLER PIC X(48) VALUE                                        03320000
           '------------PARES DE CORRELACAO (SECAO 6000)---'.           03330000
      *-----------------------------------------------------------------03340000
      *    OS 6 PARES DE PERGUNTAS NUMERICAS ANALISADOS EM 6000, COM O  03350000
      *    COEFICIENTE DE PEARSON E A CLASSIFICACAO DE FORCA DE CADA UM,03360000
      *    ORDENADOS POR 6300 DO MAIS FORTE AO MAIS FRACO (EM VALOR     03370000
      *    ABSOLUTO) PARA A LISTAGEM DE 8500.                           03380000
       01 WRK-TABELA-PARCORR.                                           03390000
          05 WRK-PARCORR OCCURS 6 TIMES                                 03400000
                         INDEXED BY WRK-PX.                             03410000
             10 WRK-PARCORR-VAR1   PIC X(15).                           03420000
             10 WRK-PARCORR-VAR2   PIC X(15).                           03430000
             10 WRK-PARCORR-RVAL   PIC S9(01)V9(03).                    03440000
             10 WRK-PARCORR-FORCA  PIC X(11).                           03450000
             10 FILLER              PIC X(05).                          03460000
       77 WRK-PAR-Q1              PIC 9(01) COMP.                       03470000
       77 WRK-PAR-Q2              PIC 9(01) COMP.                       03480000
       77 WRK-PAR-N               PIC 9(05) COMP.                       03490000
       77 WRK-PAR-SOMA-X          PIC S9(11)V9(03).                     03500000
       77 WRK-PAR-SOMA-Y          PIC S9(11)V9(03).                     03510000
       77 WRK-PAR-MEDIA-X         PIC S9(09)V9(06).                     03520000
       77 WRK-PAR-MEDIA-Y         PIC S9(09)V9(06).                     03530000
       77 WRK-PAR-SOMA-XY         PIC S9(13)V9(06).                     03540000
       77 WRK-PAR-SOMA-X2         PIC S9(13)V9(06).                     03550000
       77 WRK-PAR-SOMA-Y2         PIC S9(13)V9(06).                     03560000
       77 WRK-PAR-DENOM-X         PIC S9(13)V9(06).                     03570000
       77 WRK-PAR-DENOM-Y         PIC S9(13)V9(06).                     03580000
       77 WRK-PAR-DENOM           PIC S9(13)V9(06).                     03590000
       77 WRK-PAR-DX              PIC S9(09)V9(06).                     03600000
       77 WRK-PAR-DY              PIC S9(09)V9(06).                     03610000
       77 WRK-PAR-RVAL-ABS        PIC S9(01)V9(03).                     03620000
       77 WRK-TROCA-RVAL          PIC S9(01)V9(03).                     03630000
       77 WRK-TROCA-VAR1          PIC X(15).                            03640000
       77 WRK-TROCA-VAR2          PIC X(15).                            03650000
       77 WRK-TROCA-FORCA         PIC X(11).                            03660000
                                                                        03670000
      *    O COEFICIENTE DE CORRELACAO (-1.000 A 1.000) VEM DE 6100 EM  03680000
      *    UM CAMPO COMP-LIKE SINAL/INTEIRO/DECIMAL PARA EDITAR NA LINHA03690000
      *    DE RELATORIO 8500; O REDEFINES DA' A VISAO NUMERICA USADA    03700000
      *    PELAS COMPARACOES DE 6300/6310.                              03710000
       01 WRK-RVAL-DISPLAY.                                             03720000
          05 WRK-RVAL-SINAL          PIC X(01).                         03730000
          05 WRK-RVAL-UNIDADE        PIC 9(01).                         03740000
          05 WRK-RVAL-DECIMAL        PIC 9(03).                         03750000
       01 WRK-RVAL-NUMERICO REDEFINES WRK-RVAL-DISPLAY                  03760000
                            PIC S9V999 SIGN IS LEADING SEPARATE         03770000
                            CHARACTER.                                  03780000
                                                                        03790000
      *-----------------------------------------------------------------03800000
       01 FILLER PIC X(48) VALUE                                        03810000
           '------------PADRAO DE RESPOSTA (SECAO 7000)----'.           03820000
      *-----------------------------------------------------------------03830000
      *    ANALISE DE PADRAO DE RESPOSTA (7000) - UM SCORE DE COMPLETUDE03840000
      *    POR RESPONDENTE (5 MENOS O NUMERO DE CAMPOS FALTANTES, SOBRE 03850000
      *    5), COM O MELHOR E O PIOR RESPONDENTE GUARDADOS PARA 8600.   03860000
       77 WRK-FALTAS-REGISTRO     PIC 9(01) COMP.                       03870000
       77 WRK-SCORE-REGISTRO      PIC S9(01)V9(02).                     03880000
       77 WRK-SOMA-COMPLETUDE     PIC S9(07)V9(02).                     03890000
       77 WRK-MEDIA-COMPLETUDE    PIC S9(01)V9(02).                     03900000
       77 WRK-QTD-COMPLETOS       PIC 9(05) COMP.                       03910000
       77 WRK-QTD-PARCIAIS        PIC 9(05) COMP.                       03920000
       77 WRK-QTD-VAZIOS          PIC 9(05) COMP.                       03930000
       77 WRK-MELHOR-SCORE        PIC S9(01)V9(02).                     03940000
       77 WRK-MELHOR-ID           PIC 9(05).                            03950000
       77 WRK-PIOR-SCORE          PIC S9(01)V9(02).                     03960000
       77 WRK-PIOR-ID             PIC 9(05).                            03970000
                                                                        03980000
      *-----------------------------------------------------------------03990000
       01 FILLER PIC X(48) VALUE                                        04000000
           '------------FORMATACAO DE NUMERO (9100)--------'.           04010000
      *-----------------------------------------------------------------04020000
      *    AREA DE TRABALHO DE 9100-FORMATAR-NUMERO - RECEBE UM VALOR E 04030000
      *    UM INDICADOR DE VALIDADE (S/N) E DEVOLVE O TEXTO EDITADO COM 04040000
      *    2 DECIMAIS, OU 'N/A' QUANDO O INDICADOR VEM 'N' (SEM DADO).  04050000
       77 WRK-FMT-VALOR           PIC S9(07)V9(02).                     04060000
       77 WRK-FMT-VALIDO          PIC X(01).                            04070000
          88 FMT-E-VALIDO                VALUE 'S'.                     04080000
          88 FMT-NAO-E-VALIDO            VALUE 'N'.                     04090000
       77 WRK-FMT-EDITADO         PIC -(5)9.99.                         04100000
       77 WRK-FMT-SAIDA           PIC X(10).                            04110000
                                                                        04120000
      *-----------------------------------------------------------------04130000
       01 FILLER PIC X(48) VALUE                                        04140000
           '------------MEDIDOR DE SATISFACAO (8700/8750)--'.           04150000
      *-----------------------------------------------------------------04160000
      *    MEDIDOR VISUAL (20 CELULAS) DA SATISFACAO/RECOMENDACAO MEDIA,04170000
      *    DESENHADO POR 8750 - AS CELULAS SAO PREENCHIDAS POR 8760 E O 04180000
      *    REDEFINES DA' A VISAO DE TEXTO CONTIGUO PARA A LINHA 8700.   04190000
       01 WRK-MEDIDOR-CELULAS-GRUPO.                                    04200000
          05 WRK-MEDIDOR-CELULA OCCURS 20 TIMES PIC X(01).              04210000
       01 WRK-MEDIDOR-TEXTO REDEFINES WRK-MEDIDOR-CELULAS-GRUPO         04220000
                            PIC X(20).                                  04230000
       77 WRK-MEDIDOR-PREENCHIDAS PIC 9(02) COMP.                       04240000
       77 WRK-MEDIDOR-IX          PIC 9(02) COMP.                       04250000
       77 WRK-MEDIDOR-SCORE       PIC S9(02)V9(02).                     04260000
       77 WRK-MEDIDOR-MAXIMO      PIC 9(02) COMP.                       04270000
       77 WRK-MEDIDOR-NIVEL       PIC X(08).                            04280000
       77 WRK-MEDIDOR-NIVEL-BASE  PIC S9(02)V9(02).                     04290000
       77 WRK-SAT-MEDIA-Q3        PIC S9(07)V9(02).                     04300000
       77 WRK-SAT-MEDIA-Q4        PIC S9(07)V9(02).                     04310000
                                                                        04320000
      *-----------------------------------------------------------------04330000
       01 FILLER PIC X(48) VALUE                                        04340000
           '------------BARRA DE PROGRESSO GENERICA (9200)-'.           04350000
      *-----------------------------------------------------------------04360000
      *    BARRA DE PROGRESSO GENERICA (30 CELULAS) DE 9200 - USADA HOJE04370000
      *    SO' PELA LINHA 'CELLS FILLED:' DE 8200, MAS GENERICA NO NOME 04380000
      *    (ATUAL/TOTAL) PARA SERVIR A QUALQUER PAR VALOR/TOTAL FUTURO. 04390000
       01 WRK-BARRA-CELULAS-GRUPO.                                      04400000
          05 WRK-BARRA-CELULA OCCURS 30 TIMES PIC X(01).                04410000
       01 WRK-BARRA-TEXTO REDEFINES WRK-BARRA-CELULAS-GRUPO             04420000
                          PIC X(30).                                    04430000
       77 WRK-BARRA-ATUAL         PIC S9(07)V9(03).                     04440000
       77 WRK-BARRA-TOTAL         PIC S9(07)V9(03).                     04450000
       77 WRK-BARRA-PROGRESSO     PIC S9(03)V9(06).                     04460000
       77 WRK-BARRA-PREENCHIDAS   PIC 9(02) COMP.                       04470000
       77 WRK-BARRA-PERCENTUAL    PIC 9(03) COMP.                       04480000
       77 WRK-BARRA-IX            PIC 9(02) COMP.                       04490000
                                                                        04500000
      *-----------------------------------------------------------------04510000
       01 FILLER PIC X(48) VALUE                                        04520000
           '------------AMOSTRA INTERNA DE 8 REGISTROS-----'.           04530000
      *-----------------------------------------------------------------04540000
      *    INDICE DA AMOSTRA FIXA DE 8 REGISTROS CARREGADA POR 1150/116004550000
      *    QUANDO UPSI-0 ESTA' LIGADA (SEM SURVEY-FILE DISPONIVEL).     04560000
       77 WRK-AX                  PIC 9(01) COMP.                       04570000
                                                                        04580000
      *-----------------------------------------------------------------04590000
       01 FILLER PIC X(48) VALUE                                        04600000
           '------------LINHAS DE IMPRESSAO DO RELATORIO---'.           04610000
      *-----------------------------------------------------------------04620000
      *    CADA LINHA DE SAIDA E' UM GRUPO 01 PROPRIO, MONTADO EM WS E  04630000
      *    TRANSFERIDO PARA FD-REPORT-LINE POR WRITE ... FROM - PADRAO  04640000
      *    HERDADO DOS RELATORIOS REL22xx DA BIBLIOTECA. TODOS FECHAM   04650000
      *    EM 132 BYTES, COMO O FD-REPORT-LINE.                         04660000
       01 WRK-L-TITULO.                                                 04670000
          05 FILLER              PIC X(132) VALUE                       04680000
             '=== SURVEY DATA ANALYSIS REPORT ==='.                     04690000
       01 WRK-L-GERADO.                                                 04700000
          05 FILLER              PIC X(10) VALUE 'GENERATED:'.          04710000
          05 FILLER              PIC X(01) VALUE SPACE.                 04720000
          05 WRK-L-GER-DATA      PIC X(10).                             04730000
          05 FILLER              PIC X(111).                            04740000
       01 WRK-L-TITULO-SECAO.                                           04750000
          05 WRK-L-TIT-TEXTO     PIC X(50).                             04760000
          05 FILLER              PIC X(82).                             04770000
       01 WRK-L-REGRA.                                                  04780000
          05 FILLER              PIC X(50) VALUE ALL '-'.               04790000
          05 FILLER              PIC X(82).                             04800000
       01 WRK-L-RODAPE.                                                 04810000
          05 FILLER              PIC X(132) VALUE                       04820000
             '=== END OF REPORT ==='.                                   04830000
       01 WRK-L-BRANCO.                                                 04840000
          05 FILLER              PIC X(132) VALUE SPACE.                04850000
                                                                        04860000
      *    LINHAS DA SECAO BASIC STATISTICS (3000/8200) - TOTAIS DE     04870000
      *    RESPOSTAS, PERGUNTAS (COM A QUEBRA NUM./CAT.), FALTANTES,    04880000
      *    TAXA DE PREENCHIMENTO E A BARRA DE CELULAS PREENCHIDAS.      04890000
       01 WRK-L-BASICO-1.                                               04900000
          05 FILLER              PIC X(18) VALUE 'TOTAL RESPONSES:'.    04910000
          05 WRK-L-BAS-RESP      PIC ZZZZ9.                             04920000
          05 FILLER              PIC X(109).                            04930000
       01 WRK-L-BASICO-2.                                               04940000
          05 FILLER              PIC X(18) VALUE 'TOTAL QUESTIONS:'.    04950000
          05 WRK-L-BAS-PERG      PIC Z9.                                04960000
          05 FILLER              PIC X(12) VALUE '  NUMERIC:'.          04970000
          05 WRK-L-BAS-NUM       PIC Z9.                                04980000
          05 FILLER              PIC X(15) VALUE '  CATEGORICAL:'.      04990000
          05 WRK-L-BAS-CAT       PIC Z9.                                05000000
          05 FILLER              PIC X(81).                             05010000
       01 WRK-L-BASICO-3.                                               05020000
          05 FILLER              PIC X(18) VALUE 'MISSING VALUES:'.     05030000
          05 WRK-L-BAS-FALT      PIC ZZZZ9.                             05040000
          05 FILLER              PIC X(15) VALUE '  COMPLETION:'.       05050000
          05 WRK-L-BAS-TAXA      PIC ZZ9.9.                             05060000
          05 FILLER              PIC X(01) VALUE '%'.                   05070000
          05 FILLER              PIC X(88).                             05080000
       01 WRK-L-BAS-BARRA.                                              05090000
          05 FILLER              PIC X(18) VALUE 'CELLS FILLED:'.       05100000
          05 FILLER              PIC X(01) VALUE '['.                   05110000
          05 WRK-L-BAS-BARRA-TXT PIC X(30).                             05120000
          05 FILLER              PIC X(01) VALUE ']'.                   05130000
          05 FILLER              PIC X(01) VALUE SPACE.                 05140000
          05 WRK-L-BAS-BARRA-PCT PIC ZZ9.                               05150000
          05 FILLER              PIC X(01) VALUE '%'.                   05160000
          05 FILLER              PIC X(02) VALUE ' ('.                  05170000
          05 WRK-L-BAS-BARRA-CUR PIC ZZZZZZ9.                           05180000
          05 FILLER              PIC X(01) VALUE '/'.                   05190000
          05 WRK-L-BAS-BARRA-TOT PIC ZZZZZZ9.                           05200000
          05 FILLER              PIC X(01) VALUE ')'.                   05210000
          05 FILLER              PIC X(59).                             05220000
                                                                        05230000
      *    LINHAS DA SECAO DESCRIPTIVE STATISTICS (4000/8300) - UM PAR  05240000
      *    TITULO+VALORES POR PERGUNTA NUMERICA (MEDIA, MEDIANA, DESVIO,05250000
      *    MINIMO, MAXIMO, CONTAGEM DE VALORES PRESENTES).              05260000
       01 WRK-L-DESC-TITULO.                                            05270000
          05 FILLER              PIC X(12) VALUE 'QUESTION:'.           05280000
          05 WRK-L-DESC-NOME     PIC X(15).                             05290000
          05 FILLER              PIC X(105).                            05300000
       01 WRK-L-DESC-VALORES.                                           05310000
          05 FILLER              PIC X(07) VALUE '  MEAN='.             05320000
          05 WRK-L-DESC-MEDIA    PIC X(10).                             05330000
          05 FILLER              PIC X(09) VALUE '  MEDIAN='.           05340000
          05 WRK-L-DESC-MEDIANA  PIC X(10).                             05350000
          05 FILLER              PIC X(09) VALUE '  STDDEV='.           05360000
          05 WRK-L-DESC-DESVIO   PIC X(10).                             05370000
          05 FILLER              PIC X(06) VALUE '  MIN='.              05380000
          05 WRK-L-DESC-MIN      PIC ----9.                             05390000
          05 FILLER              PIC X(06) VALUE '  MAX='.              05400000
          05 WRK-L-DESC-MAX      PIC ----9.                             05410000
          05 FILLER              PIC X(08) VALUE '  COUNT='.            05420000
          05 WRK-L-DESC-CONT     PIC ZZZZ9.                             05430000
          05 FILLER              PIC X(42).                             05440000
                                                                        05450000
      *    LINHAS DA SECAO CATEGORICAL ANALYSIS (5000/8400) - QUANTIDADE05460000
      *    DE VALORES DISTINTOS, O MAIS COMUM, E A DISTRIBUICAO COMPLETA05470000
      *    (UMA WRK-L-CAT-DIST POR VALOR, EM ORDEM DECRESCENTE).        05480000
       01 WRK-L-CAT-1.                                                  05490000
          05 FILLER              PIC X(16) VALUE 'DISTINCT VALUES:'.    05500000
          05 WRK-L-CAT-QTD       PIC Z9.                                05510000
          05 FILLER              PIC X(114).                            05520000
       01 WRK-L-CAT-2.                                                  05530000
          05 FILLER              PIC X(13) VALUE 'MOST COMMON:'.        05540000
          05 WRK-L-CAT-NOME      PIC X(20).                             05550000
          05 FILLER              PIC X(08) VALUE ' COUNT='.             05560000
          05 WRK-L-CAT-CONT      PIC ZZZZ9.                             05570000
          05 FILLER              PIC X(86).                             05580000
       01 WRK-L-CAT-DIST.                                               05590000
          05 FILLER              PIC X(02) VALUE '  '.                  05600000
          05 WRK-L-CAT-D-NOME    PIC X(20).                             05610000
          05 FILLER              PIC X(02) VALUE ': '.                  05620000
          05 WRK-L-CAT-D-CONT    PIC ZZZZ9.                             05630000
          05 FILLER              PIC X(103).                            05640000
                                                                        05650000
      *    LINHA DA SECAO CORRELATION ANALYSIS (6000/8500) - UM PAR DE  05660000
      *    VARIAVEIS, O COEFICIENTE R EDITADO (SINAL/UNIDADE/DECIMAIS) E05670000
      *    A CLASSIFICACAO DE FORCA, UMA POR LINHA, JA NA ORDEM DE 6300.05680000
       01 WRK-L-CORR.                                                   05690000
          05 WRK-L-CORR-VAR1     PIC X(15).                             05700000
          05 FILLER              PIC X(04) VALUE ' VS '.                05710000
          05 WRK-L-CORR-VAR2     PIC X(15).                             05720000
          05 FILLER              PIC X(03) VALUE ' R='.                 05730000
          05 WRK-L-CORR-SINAL    PIC X(01).                             05740000
          05 WRK-L-CORR-UNID     PIC 9(01).                             05750000
          05 FILLER              PIC X(01) VALUE '.'.                   05760000
          05 WRK-L-CORR-DEC      PIC 9(03).                             05770000
          05 FILLER              PIC X(01) VALUE SPACE.                 05780000
          05 WRK-L-CORR-FORCA    PIC X(11).                             05790000
          05 FILLER              PIC X(77).                             05800000
                                                                        05810000
      *    LINHAS DA SECAO RESPONSE PATTERNS (7000/8600) - TOTAIS DE    05820000
      *    RESPONDENTES COMPLETOS/PARCIAIS/VAZIOS, O MAIS E O MENOS     05830000
      *    ENGAJADO (POR ID) E A COMPLETUDE MEDIA DE TODO O DATASET.    05840000
       01 WRK-L-PADRAO-1.                                               05850000
          05 FILLER              PIC X(11) VALUE 'COMPLETE:'.           05860000
          05 WRK-L-PAD-COMPL     PIC ZZZZ9.                             05870000
          05 FILLER              PIC X(11) VALUE '  PARTIAL:'.          05880000
          05 WRK-L-PAD-PARC      PIC ZZZZ9.                             05890000
          05 FILLER              PIC X(08) VALUE '  EMPTY:'.            05900000
          05 WRK-L-PAD-VAZIO     PIC ZZZZ9.                             05910000
          05 FILLER              PIC X(87).                             05920000
       01 WRK-L-PADRAO-2.                                               05930000
          05 FILLER              PIC X(16) VALUE 'MOST ENGAGED:'.       05940000
          05 WRK-L-PAD-MELHOR    PIC ZZZZ9.                             05950000
          05 FILLER              PIC X(17) VALUE '  LEAST ENGAGED:'.    05960000
          05 WRK-L-PAD-PIOR      PIC ZZZZ9.                             05970000
          05 FILLER              PIC X(89).                             05980000
       01 WRK-L-PADRAO-3.                                               05990000
          05 FILLER              PIC X(22) VALUE 'AVG COMPLETENESS:'.   06000000
          05 WRK-L-PAD-MEDIA     PIC X(10).                             06010000
          05 FILLER              PIC X(100).                            06020000
                                                                        06030000
      *    LINHAS DA SECAO SATISFACTION (8700) - NOME DA PERGUNTA (Q3 OU06040000
      *    Q4), SCORE MEDIO NA ESCALA 0-10, NIVEL (88-LEVEL DE FAIXA) E 06050000
      *    O MEDIDOR VISUAL DE 8750 COM O SCORE SOBRE O MAXIMO.         06060000
       01 WRK-L-SAT-1.                                                  06070000
          05 WRK-L-SAT-NOME      PIC X(15).                             06080000
          05 FILLER              PIC X(09) VALUE '  SCORE='.            06090000
          05 WRK-L-SAT-SCORE     PIC X(10).                             06100000
          05 FILLER              PIC X(09) VALUE '  LEVEL='.            06110000
          05 WRK-L-SAT-NIVEL     PIC X(08).                             06120000
          05 FILLER              PIC X(81).                             06130000
       01 WRK-L-SAT-2.                                                  06140000
          05 FILLER              PIC X(03) VALUE '  ['.                 06150000
          05 WRK-L-SAT-BARRA-TXT PIC X(20).                             06160000
          05 FILLER              PIC X(02) VALUE '] '.                  06170000
          05 WRK-L-SAT-SCOREBAR  PIC X(10).                             06180000
          05 FILLER              PIC X(01) VALUE '/'.                   06190000
          05 WRK-L-SAT-MAXBAR    PIC Z9.                                06200000
          05 FILLER              PIC X(94).                             06210000
                                                                        06220000
      *    LINHAS DA SECAO DATA QUALITY (8800) - TAXA DE PREENCHIMENTO E06230000
      *    NOTA (88-LEVEL DE FAIXA), TOTAL DE FALTANTES, E UMA OU MAIS  06240000
      *    RECOMENDACOES (WRK-L-QUAL-REC) CONFORME A QUALIDADE APURADA. 06250000
       01 WRK-L-QUAL-1.                                                 06260000
          05 FILLER              PIC X(18) VALUE 'COMPLETENESS RATE:'.  06270000
          05 WRK-L-QUAL-TAXA     PIC ZZ9.9.                             06280000
          05 FILLER              PIC X(01) VALUE '%'.                   06290000
          05 FILLER              PIC X(12) VALUE '  GRADE:'.            06300000
          05 WRK-L-QUAL-NOTA     PIC X(09).                             06310000
          05 FILLER              PIC X(87).                             06320000
       01 WRK-L-QUAL-2.                                                 06330000
          05 FILLER              PIC X(16) VALUE 'MISSING VALUES:'.     06340000
          05 WRK-L-QUAL-FALT     PIC ZZZZ9.                             06350000
          05 FILLER              PIC X(111).                            06360000
       01 WRK-L-QUAL-REC.                                               06370000
          05 FILLER              PIC X(02) VALUE '  '.                  06380000
          05 WRK-L-QUAL-REC-N    PIC 9(01).                             06390000
          05 FILLER              PIC X(02) VALUE '. '.                  06400000
          05 WRK-L-QUAL-REC-TXT  PIC X(25).                             06410000
          05 FILLER              PIC X(102).                            06420000
      *-----------------------------------------------------------------06430000
       77 WRK-QTD-RECOMEND        PIC 9(01) COMP.                       06440000
                                                                        06450000
      *=================================================================06460000
       PROCEDURE                                 DIVISION.              06470000
      *=================================================================06480000
      *-----------------------------------------------------------------06490000
      *    0000-PRINCIPAL  -  SECAO MESTRA DO PASSO. ABRE OS ARQUIVOS, *06500000
      *    CARREGA A TABELA, GERA O RELATORIO DE ANALISE E FECHA TUDO. *06510000
      *    ESTA' SECAO NAO FAZ CONTAS - SO' ORQUESTRA AS DEMAIS, NA    *06520000
      *    ORDEM EXIGIDA PELO PADRAO DE SAIDA DO RELATORIO.            *06530000
      *-----------------------------------------------------------------06540000
       0000-PRINCIPAL                            SECTION.               06550000
           PERFORM 1000-INICIALIZAR.                                    06560000
      *    CARGA SEQUENCIAL: UMA LEITURA POR RESPONDENTE, ATE' FIM DE   06570000
      *    ARQUIVO (WRK-FS-SURVEY = 10) OU FALHA DE ABERTURA (= 99).    06580000
           PERFORM 1050-LER                                             06590000
               UNTIL WRK-FS-SURVEY EQUAL 10                             06600000
                  OR WRK-FS-SURVEY EQUAL 99.                            06610000
           PERFORM 2900-VALIDAR-DATASET.                                06620000
           PERFORM 8000-GERAR-RELATORIO.                                06630000
           PERFORM 1900-FINALIZAR.                                      06640000
           STOP RUN.                                                    06650000
       0000-99-FIM. EXIT.                                               06660000
                                                                        06670000
      *-----------------------------------------------------------------06680000
      *    1000-INICIALIZAR  -  ABERTURA DOS ARQUIVOS E DA TABELA EM   *06690000
      *    MEMORIA. SE A CHAVE UPSI-0 ESTIVER LIGADA NO JCL, A LEITURA *06700000
      *    DO ARQUIVO SURVEY E' DISPENSADA E A AMOSTRA INTERNA DE 8    *06710000
      *    REGISTROS E' CARREGADA DIRETO (RFC-0705).                   *06720000
      *-----------------------------------------------------------------06730000
       1000-INICIALIZAR                         SECTION.                06740000
      *    SECULO PARA A DATA DE SISTEMA - JANELA 00-49 = SECULO XXI,   06750000
      *    50-99 = SECULO XX. CRITERIO FIXADO NA VIRADA DO Y2K (VER     06760000
      *    CHANGE-LOG) E MANTIDO POR COMPATIBILIDADE COM O CABECALHO.   06770000
           ACCEPT WRK-DATA-ACEITE FROM DATE.                            06780000
           IF WRK-DATA-AC-AA LESS 50                                    06790000
               COMPUTE WRK-DATA-SISTEMA-NUM =                           06800000
                   (2000 + WRK-DATA-AC-AA) * 10000 +                    06810000
                   WRK-DATA-AC-MM * 100 + WRK-DATA-AC-DD                06820000
           ELSE                                                         06830000
               COMPUTE WRK-DATA-SISTEMA-NUM =                           06840000
                   (1900 + WRK-DATA-AC-AA) * 10000 +                    06850000
                   WRK-DATA-AC-MM * 100 + WRK-DATA-AC-DD                06860000
           END-IF.                                                      06870000
           MOVE 0 TO WRK-QTD-RESP WRK-QTD-LIDOS.                        06880000
           OPEN OUTPUT REPORT-FILE.                                     06890000
           IF WRK-FS-SURVREPT NOT EQUAL 0                               06900000
               MOVE 'SURVANL'                TO WRK-PROGRAMA            06910000
               MOVE '1000'                   TO WRK-SECAO               06920000
               MOVE 'ERRO ABERTURA SURVREPT' TO WRK-MENSAGEM            06930000
               MOVE WRK-FS-SURVREPT          TO WRK-STATUS              06940000
               PERFORM 9000-ERRO                                        06950000
           END-IF.                                                      06960000
      *    UPSI-0 LIGADA NO JCL FORCA O USO DA AMOSTRA INTERNA FIXA DE  06970000
      *    8 RESPONDENTES (RFC-0705) - NAO ABRE O ARQUIVO SURVEY. E'    06980000
      *    O MODO DE TESTE EM BATCH QUANDO NAO HA EXTRACAO DISPONIVEL.  06990000
           IF WRK-SW-FORCAR-AMOSTRA                                     07000000
               PERFORM 1150-CARREGAR-AMOSTRA                            07010000
               MOVE 10 TO WRK-FS-SURVEY                                 07020000
           ELSE                                                         07030000
               OPEN INPUT SURVEY-FILE                                   07040000
      *        FILE STATUS 05 (ARQUIVO NAO CADASTRADO/VAZIO NO JCL) E'  07050000
      *        TRATADO COMO DATASET VAZIO, NAO COMO ERRO DE ABERTURA -  07060000
      *        2900-VALIDAR-DATASET E' QUEM DECIDE SE ISSO E' FATAL.    07070000
               IF WRK-FS-SURVEY NOT EQUAL 0 AND                         07080000
                  WRK-FS-SURVEY NOT EQUAL 5                             07090000
                   MOVE 'SURVANL'           TO WRK-PROGRAMA             07100000
                   MOVE '1000'              TO WRK-SECAO                07110000
                   MOVE 'ARQUIVO SURVEY AUSENTE OU ILEGIVEL' TO         07120000
                       WRK-MENSAGEM                                     07130000
                   MOVE WRK-FS-SURVEY       TO WRK-STATUS               07140000
                   PERFORM 9000-ERRO                                    07150000
               END-IF                                                   07160000
               IF WRK-FS-SURVEY EQUAL 5                                 07170000
                   MOVE 10 TO WRK-FS-SURVEY                             07180000
               END-IF                                                   07190000
           END-IF.                                                      07200000
       1000-99-FIM. EXIT.                                               07210000
                                                                        07220000
      *-----------------------------------------------------------------07230000
       1050-LER                                 SECTION.                07240000
      *    UMA LEITURA POR CHAMADA - O LACO DE CARGA FICA EM 0000-      07250000
      *    PRINCIPAL (PERFORM ... UNTIL), NAO AQUI.                     07260000
           READ SURVEY-FILE.                                            07270000
           IF WRK-FS-SURVEY EQUAL 0                                     07280000
               PERFORM 2000-PROCESSAR                                   07290000
           ELSE                                                         07300000
               IF WRK-FS-SURVEY NOT EQUAL 10                            07310000
                   MOVE 'SURVANL'                   TO WRK-PROGRAMA     07320000
                   MOVE '1050'                      TO WRK-SECAO        07330000
                   MOVE 'ERRO DE LEITURA EM SURVEY' TO WRK-MENSAGEM     07340000
                   MOVE WRK-FS-SURVEY               TO WRK-STATUS       07350000
                   PERFORM 9000-ERRO                                    07360000
               END-IF                                                   07370000
           END-IF.                                                      07380000
       1050-99-FIM. EXIT.                                               07390000
                                                                        07400000
      *-----------------------------------------------------------------07410000
      *    1150-CARREGAR-AMOSTRA  -  CARGA DA AMOSTRA INTERNA FIXA DE 8*07420000
      *    RESPONDENTES, USADA QUANDO NAO HA ARQUIVO SURVEY DISPONIVEL *07430000
      *    (MODO DE TESTE EM BATCH, CHAVE UPSI-0).                     *07440000
      *-----------------------------------------------------------------07450000
       1150-CARREGAR-AMOSTRA                    SECTION.                07460000
      *    OITO CELULAS LITERAIS, UMA POR WHEN - NAO HA COMO GUARDAR    07470000
      *    OITO CONJUNTOS DE LITERAIS DIFERENTES NUMA UNICA ENTRADA     07480000
      *    OCCURS, POR ISSO 1160-CARREGAR-UM E' CHAMADA OITO VEZES.     07490000
           PERFORM 1160-CARREGAR-UM                                     07500000
               VARYING WRK-AX FROM 1 BY 1 UNTIL WRK-AX GREATER 8.       07510000
       1150-99-FIM. EXIT.                                               07520000
                                                                        07530000
      *    1160-CARREGAR-UM  -  UM RESPONDENTE DA AMOSTRA FIXA POR      07540000
      *    CHAMADA (WRK-AX = 1 A 8). NENHUM DOS OITO TEM CAMPO FALTANTE.07550000
       1160-CARREGAR-UM.                                                07560000
           ADD 1 TO WRK-QTD-RESP.                                       07570000
           SET WRK-IX TO WRK-QTD-RESP.                                  07580000
           EVALUATE WRK-AX                                              07590000
               WHEN 1 MOVE 00001 TO WRK-TAB-ID(WRK-IX)                  07600000
                    MOVE 025   TO WRK-TAB-AGE(WRK-IX)                   07610000
                    MOVE 04    TO WRK-TAB-SAT(WRK-IX)                   07620000
                    MOVE 08    TO WRK-TAB-REC(WRK-IX)                   07630000
                    MOVE 'Product A' TO WRK-TAB-CATEGORIA(WRK-IX)       07640000
               WHEN 2 MOVE 00002 TO WRK-TAB-ID(WRK-IX)                  07650000
                    MOVE 034   TO WRK-TAB-AGE(WRK-IX)                   07660000
                    MOVE 05    TO WRK-TAB-SAT(WRK-IX)                   07670000
                    MOVE 09    TO WRK-TAB-REC(WRK-IX)                   07680000
                    MOVE 'Product B' TO WRK-TAB-CATEGORIA(WRK-IX)       07690000
               WHEN 3 MOVE 00003 TO WRK-TAB-ID(WRK-IX)                  07700000
                    MOVE 028   TO WRK-TAB-AGE(WRK-IX)                   07710000
                    MOVE 03    TO WRK-TAB-SAT(WRK-IX)                   07720000
                    MOVE 06    TO WRK-TAB-REC(WRK-IX)                   07730000
                    MOVE 'Product A' TO WRK-TAB-CATEGORIA(WRK-IX)       07740000
               WHEN 4 MOVE 00004 TO WRK-TAB-ID(WRK-IX)                  07750000
                    MOVE 042   TO WRK-TAB-AGE(WRK-IX)                   07760000
                    MOVE 04    TO WRK-TAB-SAT(WRK-IX)                   07770000
                    MOVE 07    TO WRK-TAB-REC(WRK-IX)                   07780000
                    MOVE 'Product C' TO WRK-TAB-CATEGORIA(WRK-IX)       07790000
               WHEN 5 MOVE 00005 TO WRK-TAB-ID(WRK-IX)                  07800000
                    MOVE 031   TO WRK-TAB-AGE(WRK-IX)                   07810000
                    MOVE 05    TO WRK-TAB-SAT(WRK-IX)                   07820000
                    MOVE 10    TO WRK-TAB-REC(WRK-IX)                   07830000
                    MOVE 'Product B' TO WRK-TAB-CATEGORIA(WRK-IX)       07840000
               WHEN 6 MOVE 00006 TO WRK-TAB-ID(WRK-IX)                  07850000
                    MOVE 029   TO WRK-TAB-AGE(WRK-IX)                   07860000
                    MOVE 02    TO WRK-TAB-SAT(WRK-IX)                   07870000
                    MOVE 04    TO WRK-TAB-REC(WRK-IX)                   07880000
                    MOVE 'Product A' TO WRK-TAB-CATEGORIA(WRK-IX)       07890000
               WHEN 7 MOVE 00007 TO WRK-TAB-ID(WRK-IX)                  07900000
                    MOVE 038   TO WRK-TAB-AGE(WRK-IX)                   07910000
                    MOVE 04    TO WRK-TAB-SAT(WRK-IX)                   07920000
                    MOVE 08    TO WRK-TAB-REC(WRK-IX)                   07930000
                    MOVE 'Product C' TO WRK-TAB-CATEGORIA(WRK-IX)       07940000
               WHEN 8 MOVE 00008 TO WRK-TAB-ID(WRK-IX)                  07950000
                    MOVE 026   TO WRK-TAB-AGE(WRK-IX)                   07960000
                    MOVE 05    TO WRK-TAB-SAT(WRK-IX)                   07970000
                    MOVE 09    TO WRK-TAB-REC(WRK-IX)                   07980000
                    MOVE 'Product B' TO WRK-TAB-CATEGORIA(WRK-IX)       07990000
           END-EVALUATE.                                                08000000
           MOVE 'N' TO WRK-TAB-FL-ID(WRK-IX)  WRK-TAB-FL-AGE(WRK-IX)    08010000
           MOVE 'N' TO WRK-TAB-FL-SAT(WRK-IX) WRK-TAB-FL-REC(WRK-IX)    08020000
           MOVE 'N' TO WRK-TAB-FL-CAT(WRK-IX).                          08030000
                                                                        08040000
      *-----------------------------------------------------------------08050000
      *    2000-PROCESSAR  -  TRANSFERE O REGISTRO LIDO DO SURVEY PARA *08060000
      *    A TABELA EM MEMORIA, PRESERVANDO A ORDEM DE ENTRADA.        *08070000
      *-----------------------------------------------------------------08080000
       2000-PROCESSAR                           SECTION.                08090000
      *    A TABELA GUARDA OS RESPONDENTES NA MESMA ORDEM EM QUE FORAM  08100000
      *    LIDOS DO ARQUIVO - NAO HA RECLASSIFICACAO NEM AGRUPAMENTO    08110000
      *    (SPEC NAO PREVE' QUEBRA DE CONTROLE NESTE PASSO).            08120000
           ADD 1 TO WRK-QTD-LIDOS.                                      08130000
           ADD 1 TO WRK-QTD-RESP.                                       08140000
           SET WRK-IX TO WRK-QTD-RESP.                                  08150000
           MOVE FD-RESPONDENT-ID  TO WRK-TAB-ID(WRK-IX).                08160000
           MOVE FD-AGE            TO WRK-TAB-AGE(WRK-IX).               08170000
           MOVE FD-SATISFACTION   TO WRK-TAB-SAT(WRK-IX).               08180000
           MOVE FD-RECOMMENDATION TO WRK-TAB-REC(WRK-IX).               08190000
           MOVE FD-CATEGORY       TO WRK-TAB-CATEGORIA(WRK-IX).         08200000
           MOVE FD-FLAG-ID        TO WRK-TAB-FL-ID(WRK-IX).             08210000
           MOVE FD-FLAG-AGE       TO WRK-TAB-FL-AGE(WRK-IX).            08220000
           MOVE FD-FLAG-SAT       TO WRK-TAB-FL-SAT(WRK-IX).            08230000
           MOVE FD-FLAG-REC       TO WRK-TAB-FL-REC(WRK-IX).            08240000
           MOVE FD-FLAG-CAT       TO WRK-TAB-FL-CAT(WRK-IX).            08250000
       2000-99-FIM. EXIT.                                               08260000
                                                                        08270000
      *-----------------------------------------------------------------08280000
      *    2900-VALIDAR-DATASET  -  ABORTA O PASSO SE A TABELA FICOU   *08290000
      *    VAZIA APOS A CARGA (ARQUIVO SURVEY SEM REGISTROS).          *08300000
      *-----------------------------------------------------------------08310000
       2900-VALIDAR-DATASET                     SECTION.                08320000
      *    TABELA VAZIA APOS A CARGA (SURVEY-FILE SEM REGISTROS E SEM   08330000
      *    UPSI-0) E' FATAL - AS SECOES 3000 EM DIANTE DIVIDEM POR      08340000
      *    WRK-QTD-RESP E NAO HA O QUE ANALISAR.                        08350000
           IF WRK-QTD-RESP EQUAL ZERO                                   08360000
               MOVE 'SURVANL'          TO WRK-PROGRAMA                  08370000
               MOVE '2900'             TO WRK-SECAO                     08380000
               MOVE 'DATASET IS EMPTY' TO WRK-MENSAGEM                  08390000
               MOVE WRK-FS-SURVEY      TO WRK-STATUS                    08400000
               PERFORM 9000-ERRO                                        08410000
           END-IF.                                                      08420000
       2900-99-FIM. EXIT.                                               08430000
                                                                        08440000
      *-----------------------------------------------------------------08450000
      *    1900-FINALIZAR  -  FECHA OS ARQUIVOS ABERTOS POR 1000-      *08460000
      *    INICIALIZAR. SURVEY-FILE SO' FOI ABERTO SE NAO FOI USADA A  *08470000
      *    AMOSTRA INTERNA (WRK-SW-USAR-ARQUIVO).                      *08480000
      *-----------------------------------------------------------------08490000
       1900-FINALIZAR                           SECTION.                08500000
           IF WRK-SW-USAR-ARQUIVO                                       08510000
               CLOSE SURVEY-FILE                                        08520000
           END-IF.                                                      08530000
           CLOSE REPORT-FILE.                                           08540000
       1900-99-FIM. EXIT.                                               08550000
                                                                        08560000
      *-----------------------------------------------------------------08570000
      *    3000-ANALISAR-BASICO  -  TOTAIS DO DATASET E TAXA DE        *08580000
      *    PREENCHIMENTO (CELULAS PREENCHIDAS / CELULAS TOTAIS).       *08590000
      *-----------------------------------------------------------------08600000
       3000-ANALISAR-BASICO                     SECTION.                08610000
      *    CELULAS TOTAIS = RESPONDENTES x PERGUNTAS (5 POR RESPOSTA,   08620000
      *    WRK-TOTAL-PERGUNTAS) - DENOMINADOR DA TAXA DE PREENCHIMENTO. 08630000
           COMPUTE WRK-TOTAL-CELULAS =                                  08640000
               WRK-QTD-RESP * WRK-TOTAL-PERGUNTAS.                      08650000
           MOVE 0 TO WRK-TOTAL-FALTANTES.                               08660000
           PERFORM 3100-CONTAR-FALTANTES                                08670000
               VARYING WRK-IX FROM 1 BY 1                               08680000
               UNTIL WRK-IX GREATER WRK-QTD-RESP.                       08690000
      *    TAXA DE PREENCHIMENTO = CELULAS PREENCHIDAS / CELULAS TOTAIS 08700000
      *    x 100, ARREDONDADA A 2 CASAS (WRK-TAXA-PREENCH-ED).          08710000
           COMPUTE WRK-TAXA-PREENCH ROUNDED =                           08720000
               (WRK-TOTAL-CELULAS - WRK-TOTAL-FALTANTES) /              08730000
               WRK-TOTAL-CELULAS * 100.                                 08740000
           MOVE WRK-TAXA-PREENCH TO WRK-TAXA-PREENCH-ED.                08750000
       3000-99-FIM. EXIT.                                               08760000
                                                                        08770000
      *    3100-CONTAR-FALTANTES  -  CONTA, POR RESPONDENTE (WRK-IX),   08780000
      *    QUANTOS DOS 5 CAMPOS ESTAO MARCADOS COMO FALTANTE.           08790000
       3100-CONTAR-FALTANTES.                                           08800000
           IF FALTA-ID(WRK-IX)  ADD 1 TO WRK-TOTAL-FALTANTES END-IF.    08810000
           IF FALTA-AGE(WRK-IX) ADD 1 TO WRK-TOTAL-FALTANTES END-IF.    08820000
           IF FALTA-SAT(WRK-IX) ADD 1 TO WRK-TOTAL-FALTANTES END-IF.    08830000
           IF FALTA-REC(WRK-IX) ADD 1 TO WRK-TOTAL-FALTANTES END-IF.    08840000
           IF FALTA-CAT(WRK-IX) ADD 1 TO WRK-TOTAL-FALTANTES END-IF.    08850000
                                                                        08860000
      *-----------------------------------------------------------------08870000
      *    4000-CALC-DESCRITIVA  -  PARA CADA UMA DAS 4 PERGUNTAS      *08880000
      *    NUMERICAS (ID, AGE, SATISFACTION, RECOMMENDATION), SELECIONA*08890000
      *    OS VALORES PRESENTES E CALCULA MEDIA, MEDIANA, DESVIO       *08900000
      *    PADRAO AMOSTRAL, MINIMO, MAXIMO E CONTAGEM.                 *08910000
      *    INCLUIDA NA VERSAO RFC-0455.                                *08920000
      *-----------------------------------------------------------------08930000
       4000-CALC-DESCRITIVA                     SECTION.                08940000
      *    CHAMADA UMA VEZ POR PERGUNTA NUMERICA (WRK-NX = 1 A 4, VER   08950000
      *    8000-GERAR-RELATORIO). WRK-PAR-Q1 FICA DISPONIVEL PARA QUEM  08960000
      *    FOR CHAMADO DEPOIS (6100-CALC-PEARSON REATRIBUI O SEU).      08970000
           MOVE WRK-NX TO WRK-PAR-Q1.                                   08980000
           EVALUATE WRK-NX                                              08990000
               WHEN 1 MOVE WRK-NOME-Q1 TO WRK-NOME-ATUAL                09000000
               WHEN 2 MOVE WRK-NOME-Q2 TO WRK-NOME-ATUAL                09010000
               WHEN 3 MOVE WRK-NOME-Q3 TO WRK-NOME-ATUAL                09020000
               WHEN 4 MOVE WRK-NOME-Q4 TO WRK-NOME-ATUAL                09030000
           END-EVALUATE.                                                09040000
           PERFORM 4100-SELECIONAR-VALORES.                             09050000
      *    4200/4400/4500 SO' RODAM SE HOUVER VALORES SUFICIENTES -     09060000
      *    A DECISAO FICA NO PONTO DE CHAMADA (RFC-0760).               09070000
           IF WRK-QTD-VALORES NOT LESS 2                                09080000
               PERFORM 4200-ORDENAR-VALORES THRU 4200-99-FIM            09090000
           END-IF.                                                      09100000
           PERFORM 4300-CALC-MEDIA.                                     09110000
           IF WRK-QTD-VALORES EQUAL ZERO                                09120000
               MOVE 0 TO WRK-MEDIANA-ED                                 09130000
           ELSE                                                         09140000
               PERFORM 4400-CALC-MEDIANA THRU 4400-99-FIM               09150000
           END-IF.                                                      09160000
           IF WRK-QTD-VALORES LESS 2                                    09170000
               MOVE 0 TO WRK-DESVIO-ED                                  09180000
           ELSE                                                         09190000
               PERFORM 4500-CALC-DESVIO THRU 4500-99-FIM                09200000
           END-IF.                                                      09210000
      *    A MEDIA DE SATISFACTION (Q3) E RECOMMENDATION (Q4) FICA      09220000
      *    GUARDADA PARA O MEDIDOR DE 8700-IMPRIME-SATISFACAO, QUE SO'  09230000
      *    RODA DEPOIS DAS QUATRO CHAMADAS A ESTA SECAO.                09240000
           IF WRK-NX EQUAL 3                                            09250000
               MOVE WRK-MEDIA-ED TO WRK-SAT-MEDIA-Q3                    09260000
           END-IF.                                                      09270000
           IF WRK-NX EQUAL 4                                            09280000
               MOVE WRK-MEDIA-ED TO WRK-SAT-MEDIA-Q4                    09290000
           END-IF.                                                      09300000
           PERFORM 8300-IMPRIME-DESCRITIVA.                             09310000
       4000-99-FIM. EXIT.                                               09320000
                                                                        09330000
      *    4100-SELECIONAR-VALORES  -  MONTA WRK-VALORES SO' COM OS     09340000
      *    RESPONDENTES ONDE A PERGUNTA WRK-NX ESTA' PRESENTE.          09350000
       4100-SELECIONAR-VALORES.                                         09360000
           MOVE 0 TO WRK-QTD-VALORES.                                   09370000
           PERFORM 4110-SELECIONAR-UM                                   09380000
               VARYING WRK-IX FROM 1 BY 1                               09390000
               UNTIL WRK-IX GREATER WRK-QTD-RESP.                       09400000
                                                                        09410000
      *    4110-SELECIONAR-UM  -  TESTA A PRESENCA DO RESPONDENTE WRK-IX09420000
      *    NA PERGUNTA ATUAL (WRK-NX) E, SE PRESENTE, COPIA O VALOR.    09430000
       4110-SELECIONAR-UM.                                              09440000
           MOVE 'N' TO WRK-ACHOU-CATEGORIA.                             09450000
           EVALUATE WRK-NX                                              09460000
               WHEN 1 IF TEM-ID(WRK-IX)                                 09470000
                          ADD 1 TO WRK-QTD-VALORES                      09480000
                          MOVE WRK-TAB-ID(WRK-IX) TO                    09490000
                              WRK-VALORES(WRK-QTD-VALORES)              09500000
                      END-IF                                            09510000
               WHEN 2 IF TEM-AGE(WRK-IX)                                09520000
                          ADD 1 TO WRK-QTD-VALORES                      09530000
                          MOVE WRK-TAB-AGE(WRK-IX) TO                   09540000
                              WRK-VALORES(WRK-QTD-VALORES)              09550000
                      END-IF                                            09560000
               WHEN 3 IF TEM-SAT(WRK-IX)                                09570000
                          ADD 1 TO WRK-QTD-VALORES                      09580000
                          MOVE WRK-TAB-SAT(WRK-IX) TO                   09590000
                              WRK-VALORES(WRK-QTD-VALORES)              09600000
                      END-IF                                            09610000
               WHEN 4 IF TEM-REC(WRK-IX)                                09620000
                          ADD 1 TO WRK-QTD-VALORES                      09630000
                          MOVE WRK-TAB-REC(WRK-IX) TO                   09640000
                              WRK-VALORES(WRK-QTD-VALORES)              09650000
                      END-IF                                            09660000
           END-EVALUATE.                                                09670000
                                                                        09680000
      *    4200-ORDENAR-VALORES  -  ORDENACAO POR SELECAO DIRETA,      *09690000
      *    CRESCENTE, SOBRE OS VALORES PRESENTES (SEM USAR SORT).      *09700000
      *    EM MEMORIA, NAO ARQUIVO).                                   *09710000
       4200-ORDENAR-VALORES.                                            09720000
           PERFORM 4210-PASSO-EXTERNO                                   09730000
               VARYING WRK-OX FROM 1 BY 1                               09740000
               UNTIL WRK-OX GREATER OR EQUAL WRK-QTD-VALORES.           09750000
       4200-99-FIM. EXIT.                                               09760000
                                                                        09770000
      *    4210-PASSO-EXTERNO  -  CADA PASSADA PROCURA A MENOR POSICAO  09780000
      *    A PARTIR DE WRK-OX (4220) E TROCA COM WRK-OX, SE PRECISO.    09790000
       4210-PASSO-EXTERNO.                                              09800000
           MOVE WRK-OX TO WRK-MENOR-POS.                                09810000
           MOVE WRK-VALORES(WRK-OX) TO WRK-MENOR-VAL.                   09820000
           COMPUTE WRK-OY = WRK-OX + 1.                                 09830000
           PERFORM 4220-PASSO-INTERNO                                   09840000
               VARYING WRK-OY FROM WRK-OY BY 1                          09850000
               UNTIL WRK-OY GREATER WRK-QTD-VALORES.                    09860000
           IF WRK-MENOR-POS NOT EQUAL WRK-OX                            09870000
               MOVE WRK-VALORES(WRK-OX) TO WRK-TROCA-VAL                09880000
               MOVE WRK-MENOR-VAL       TO WRK-VALORES(WRK-OX)          09890000
               MOVE WRK-TROCA-VAL       TO WRK-VALORES(WRK-MENOR-POS)   09900000
           END-IF.                                                      09910000
                                                                        09920000
      *    4220-PASSO-INTERNO  -  COMPARA O CANDIDATO WRK-OY CONTRA O   09930000
      *    MENOR JA' VISTO NESTA PASSADA.                               09940000
       4220-PASSO-INTERNO.                                              09950000
           IF WRK-VALORES(WRK-OY) LESS WRK-MENOR-VAL                    09960000
               MOVE WRK-OY TO WRK-MENOR-POS                             09970000
               MOVE WRK-VALORES(WRK-OY) TO WRK-MENOR-VAL                09980000
           END-IF.                                                      09990000
                                                                        10000000
      *    4300-CALC-MEDIA  -  MEDIA ARITMETICA. WRK-MEDIA-CHEIA FICA   10010000
      *    COM A PRECISAO CHEIA PARA USO EM 4500-CALC-DESVIO - SO' A    10020000
      *    COPIA EDITADA (WRK-MEDIA-ED) E' ARREDONDADA PARA IMPRESSAO.  10030000
       4300-CALC-MEDIA.                                                 10040000
           MOVE 0 TO WRK-SOMA.                                          10050000
           PERFORM 4310-SOMAR-UM                                        10060000
               VARYING WRK-VX FROM 1 BY 1                               10070000
               UNTIL WRK-VX GREATER WRK-QTD-VALORES.                    10080000
           IF WRK-QTD-VALORES GREATER ZERO                              10090000
               COMPUTE WRK-MEDIA-CHEIA = WRK-SOMA / WRK-QTD-VALORES     10100000
               COMPUTE WRK-MEDIA-ED ROUNDED = WRK-MEDIA-CHEIA           10110000
           ELSE                                                         10120000
               MOVE 0 TO WRK-MEDIA-CHEIA WRK-MEDIA-ED                   10130000
           END-IF.                                                      10140000
                                                                        10150000
      *    4310-SOMAR-UM  -  UMA PARCELA DA SOMA DE 4300-CALC-MEDIA.    10160000
       4310-SOMAR-UM.                                                   10170000
           ADD WRK-VALORES(WRK-VX) TO WRK-SOMA.                         10180000
                                                                        10190000
      *    4400-CALC-MEDIANA  -  WRK-VALORES JA' VEM ORDENADO POR 4200- 10200000
      *    ORDENAR-VALORES; PAR TIRA A MEDIA DOS DOIS CENTRAIS, IMPAR   10210000
      *    PEGA O CENTRAL DIRETO.                                       10220000
       4400-CALC-MEDIANA.                                               10230000
           DIVIDE WRK-QTD-VALORES BY 2 GIVING WRK-OX                    10240000
               REMAINDER WRK-MED-RESTO.                                 10250000
           IF WRK-MED-RESTO EQUAL 1                                     10260000
               COMPUTE WRK-OX = WRK-OX + 1                              10270000
               MOVE WRK-VALORES(WRK-OX) TO WRK-MEDIANA-ED               10280000
           ELSE                                                         10290000
               COMPUTE WRK-OY = WRK-OX + 1                              10300000
               COMPUTE WRK-MEDIANA-ED ROUNDED =                         10310000
                   (WRK-VALORES(WRK-OX) + WRK-VALORES(WRK-OY)) / 2      10320000
           END-IF.                                                      10330000
       4400-99-FIM. EXIT.                                               10340000
                                                                        10350000
      *    4500-CALC-DESVIO  -  DESVIO PADRAO AMOSTRAL (DIVISOR N-1),  *10360000
      *    USANDO A MEDIA CHEIA (NAO A EDITADA) CONFORME NORMA CORP.   *10370000
       4500-CALC-DESVIO.                                                10380000
           MOVE 0 TO WRK-SOMA-QUAD-DESVIO.                              10390000
           PERFORM 4510-ACUMULAR-QUADRADO                               10400000
               VARYING WRK-VX FROM 1 BY 1                               10410000
               UNTIL WRK-VX GREATER WRK-QTD-VALORES.                    10420000
           COMPUTE WRK-VARIANCIA =                                      10430000
               WRK-SOMA-QUAD-DESVIO / (WRK-QTD-VALORES - 1).            10440000
           MOVE WRK-VARIANCIA TO WRK-RAIZ-X.                            10450000
      *    4600 SO' RODA SE A VARIANCIA NAO FOR ZERO - CHAMADA A PARTIR 10460000
      *    DAQUI, NA SECAO QUE CONHECE O VALOR (RFC-0760).              10470000
           IF WRK-RAIZ-X EQUAL ZERO                                     10480000
               MOVE 0 TO WRK-RAIZ-RESULTADO                             10490000
           ELSE                                                         10500000
               PERFORM 4600-RAIZ-QUADRADA THRU 4600-99-FIM              10510000
           END-IF.                                                      10520000
           MOVE WRK-RAIZ-RESULTADO TO WRK-DESVIO-CHEIO.                 10530000
           COMPUTE WRK-DESVIO-ED ROUNDED = WRK-DESVIO-CHEIO.            10540000
       4500-99-FIM. EXIT.                                               10550000
                                                                        10560000
      *    4510-ACUMULAR-QUADRADO  -  SOMA DOS QUADRADOS DOS DESVIOS EM 10570000
      *    RELACAO A' MEDIA CHEIA (NAO A' EDITADA - NORMA CORP. DE NAO  10580000
      *    PROPAGAR ERRO DE ARREDONDAMENTO PARA O CALCULO DO DESVIO).   10590000
       4510-ACUMULAR-QUADRADO.                                          10600000
           COMPUTE WRK-SOMA-QUAD-DESVIO ROUNDED = WRK-SOMA-QUAD-DESVIO +10610000
               (WRK-VALORES(WRK-VX) - WRK-MEDIA-CHEIA) *                10620000
               (WRK-VALORES(WRK-VX) - WRK-MEDIA-CHEIA).                 10630000
                                                                        10640000
      *    4600-RAIZ-QUADRADA  -  RAIZ QUADRADA POR NEWTON-RAPHSON, SEM*10650000
      *    USAR FUNCAO INTRINSECA (PADRAO DA CASA) - RFC-0577.         *10660000
      *    20 ITERACOES FIXAS (4610-ITERAR) SAO SUFICIENTES PARA A     *10670000
      *    PRECISAO DE 2 CASAS DECIMAIS EXIGIDA NO RELATORIO.          *10680000
       4600-RAIZ-QUADRADA.                                              10690000
           MOVE WRK-RAIZ-X TO WRK-RAIZ-Y.                               10700000
           MOVE 0 TO WRK-RAIZ-ITER.                                     10710000
           PERFORM 4610-ITERAR                                          10720000
               VARYING WRK-RAIZ-ITER FROM 1 BY 1                        10730000
               UNTIL WRK-RAIZ-ITER GREATER 20.                          10740000
           MOVE WRK-RAIZ-Y TO WRK-RAIZ-RESULTADO.                       10750000
       4600-99-FIM. EXIT.                                               10760000
                                                                        10770000
      *    4610-ITERAR  -  UM PASSO DE NEWTON-RAPHSON: Y(N+1) = (Y(N) + 10780000
      *    X/Y(N)) / 2, CONVERGINDO PARA RAIZ QUADRADA DE WRK-RAIZ-X.   10790000
       4610-ITERAR.                                                     10800000
           MOVE WRK-RAIZ-Y TO WRK-RAIZ-Y-ANT.                           10810000
           COMPUTE WRK-RAIZ-Y ROUNDED =                                 10820000
               (WRK-RAIZ-Y + (WRK-RAIZ-X / WRK-RAIZ-Y)) / 2.            10830000
                                                                        10840000
      *-----------------------------------------------------------------10850000
      *    5000-ANALISAR-CATEGORIA  -  DISTRIBUICAO DE FREQUENCIA DA   *10860000
      *    PERGUNTA CATEGORICA (CATEGORY). MONTA TABELA DE VALORES     *10870000
      *    DISTINTOS E RESPECTIVAS CONTAGENS, ORDENADA POR FREQUENCIA  *10880000
      *    DECRESCENTE. INCLUIDA NA VERSAO RFC-0481.                   *10890000
      *-----------------------------------------------------------------10900000
       5000-ANALISAR-CATEGORIA                  SECTION.                10910000
      *    MONTA A TABELA DE VALORES DISTINTOS DE CATEGORY E RESPECTIVAS10920000
      *    CONTAGENS (WRK-DIST-VALOR/WRK-DIST-CONTADOR), DEPOIS ORDENA  10930000
      *    POR FREQUENCIA DECRESCENTE ANTES DE IMPRIMIR.                10940000
           MOVE 0 TO WRK-QTD-DISTINTOS WRK-QTD-CAT-PRESENTES.           10950000
           PERFORM 5010-PROCESSAR-UM                                    10960000
               VARYING WRK-IX FROM 1 BY 1                               10970000
               UNTIL WRK-IX GREATER WRK-QTD-RESP.                       10980000
           IF WRK-QTD-DISTINTOS NOT LESS 2                              10990000
               PERFORM 5100-ORDENAR-CATEGORIA THRU 5100-99-FIM          11000000
           END-IF.                                                      11010000
           PERFORM 8400-IMPRIME-CATEGORIA.                              11020000
       5000-99-FIM. EXIT.                                               11030000
                                                                        11040000
      *    5010-PROCESSAR-UM  -  PULA RESPONDENTES SEM CATEGORY. NOS    11050000
      *    DEMAIS, PROCURA O VALOR NA TABELA DE DISTINTOS (5020) E OU   11060000
      *    CRIA UMA ENTRADA NOVA OU INCREMENTA A CONTAGEM EXISTENTE.    11070000
       5010-PROCESSAR-UM.                                               11080000
           IF NOT FALTA-CAT(WRK-IX)                                     11090000
               ADD 1 TO WRK-QTD-CAT-PRESENTES                           11100000
               MOVE 'N' TO WRK-ACHOU-CATEGORIA                          11110000
               PERFORM 5020-PROCURAR-VALOR                              11120000
                   VARYING WRK-CX FROM 1 BY 1 UNTIL                     11130000
                   WRK-CX GREATER WRK-QTD-DISTINTOS OR                  11140000
                   CATEGORIA-ENCONTRADA                                 11150000
               IF CATEGORIA-NAO-ENCONTRADA                              11160000
                   ADD 1 TO WRK-QTD-DISTINTOS                           11170000
                   SET WRK-CX TO WRK-QTD-DISTINTOS                      11180000
                   MOVE WRK-TAB-CATEGORIA(WRK-IX) TO                    11190000
                       WRK-DIST-VALOR(WRK-CX)                           11200000
                   MOVE 1 TO WRK-DIST-CONTADOR(WRK-CX)                  11210000
               ELSE                                                     11220000
      *            SET FICA APONTANDO PARA UMA POSICAO ALEM DO FIM DA   11230000
      *            BUSCA (PERFORM VARYING JA' INCREMENTOU) - VOLTA UMA  11240000
      *            CASA.                                                11250000
                   SET WRK-CX DOWN BY 1                                 11260000
                   ADD 1 TO WRK-DIST-CONTADOR(WRK-CX)                   11270000
               END-IF                                                   11280000
           END-IF.                                                      11290000
       5010-99-FIM. EXIT.                                               11300000
                                                                        11310000
      *    5020-PROCURAR-VALOR  -  BUSCA LINEAR NA TABELA DE DISTINTOS. 11320000
       5020-PROCURAR-VALOR.                                             11330000
           IF WRK-DIST-VALOR(WRK-CX) EQUAL WRK-TAB-CATEGORIA(WRK-IX)    11340000
               MOVE 'S' TO WRK-ACHOU-CATEGORIA                          11350000
           END-IF.                                                      11360000
                                                                        11370000
      *    5100-ORDENAR-CATEGORIA  -  SELECAO DIRETA POR CONTADOR      *11380000
      *    DECRESCENTE, MANTENDO A ORDEM DE PRIMEIRA OCORRENCIA EM CASO*11390000
      *    DE EMPATE (SO TROCA QUANDO O NOVO E' ESTRITAMENTE MAIOR).   *11400000
       5100-ORDENAR-CATEGORIA.                                          11410000
           PERFORM 5110-PASSO-EXTERNO                                   11420000
               VARYING WRK-OX FROM 1 BY 1                               11430000
               UNTIL WRK-OX GREATER OR EQUAL WRK-QTD-DISTINTOS.         11440000
       5100-99-FIM. EXIT.                                               11450000
                                                                        11460000
      *    5110-PASSO-EXTERNO  -  ACHA O MAIOR CONTADOR A PARTIR DE     11470000
      *    WRK-OX (5120-PASSO-INTERNO) E TROCA PARA A POSICAO WRK-OX.   11480000
       5110-PASSO-EXTERNO.                                              11490000
           SET WRK-CX TO WRK-OX.                                        11500000
           MOVE WRK-DIST-CONTADOR(WRK-OX) TO WRK-MAIOR-CONTADOR.        11510000
           MOVE WRK-OX TO WRK-MAIOR-POS.                                11520000
           COMPUTE WRK-OY = WRK-OX + 1.                                 11530000
           PERFORM 5120-PASSO-INTERNO                                   11540000
               VARYING WRK-OY FROM WRK-OY BY 1                          11550000
               UNTIL WRK-OY GREATER WRK-QTD-DISTINTOS.                  11560000
           IF WRK-MAIOR-POS NOT EQUAL WRK-OX                            11570000
               MOVE WRK-DIST-VALOR(WRK-OX)    TO WRK-TROCA-VAR1         11580000
               MOVE WRK-DIST-CONTADOR(WRK-OX) TO WRK-TROCA-VAL          11590000
               MOVE WRK-DIST-VALOR(WRK-MAIOR-POS)    TO                 11600000
                   WRK-DIST-VALOR(WRK-OX)                               11610000
               MOVE WRK-DIST-CONTADOR(WRK-MAIOR-POS) TO                 11620000
                   WRK-DIST-CONTADOR(WRK-OX)                            11630000
               MOVE WRK-TROCA-VAR1 TO WRK-DIST-VALOR(WRK-MAIOR-POS)     11640000
               MOVE WRK-TROCA-VAL  TO WRK-DIST-CONTADOR(WRK-MAIOR-POS)  11650000
           END-IF.                                                      11660000
                                                                        11670000
      *    5120-PASSO-INTERNO  -  SO' TROCA QUANDO O NOVO CONTADOR E'   11680000
      *    ESTRITAMENTE MAIOR - PRESERVA A ORDEM DE PRIMEIRA OCORRENCIA 11690000
      *    EM CASO DE EMPATE, COMO EXIGIDO NO SPEC.                     11700000
       5120-PASSO-INTERNO.                                              11710000
           IF WRK-DIST-CONTADOR(WRK-OY) GREATER WRK-MAIOR-CONTADOR      11720000
               MOVE WRK-DIST-CONTADOR(WRK-OY) TO WRK-MAIOR-CONTADOR     11730000
               MOVE WRK-OY TO WRK-MAIOR-POS                             11740000
           END-IF.                                                      11750000
                                                                        11760000
      *-----------------------------------------------------------------11770000
      *    6000-ANALISAR-CORRELACAO  -  CORRELACAO DE PEARSON ENTRE    *11780000
      *    CADA UM DOS 6 PARES DAS 4 PERGUNTAS NUMERICAS. OS PARES SAO *11790000
      *    FIXOS (NAO HA COMO GUARDAR LITERAIS DIFERENTES POR ENTRADA  *11800000
      *    DE UMA TABELA OCCURS), POR ISSO SAO ESCRITOS POR EXTENSO,   *11810000
      *    UM A UM. INCLUIDA NA VERSAO RFC-0528.                       *11820000
      *-----------------------------------------------------------------11830000
       6000-ANALISAR-CORRELACAO                 SECTION.                11840000
      *    OS SEIS PARES SAO ID-AGE, ID-SAT, ID-REC, AGE-SAT, AGE-REC E 11850000
      *    SAT-REC (COMBINACAO 2 A 2 DAS 4 PERGUNTAS NUMERICAS), CADA   11860000
      *    UM GRAVADO NUMA ENTRADA WRK-PX DA TABELA WRK-PARCORR.        11870000
           SET WRK-PX TO 1.                                             11880000
           MOVE 1 TO WRK-PAR-Q1. MOVE 2 TO WRK-PAR-Q2.                  11890000
           MOVE WRK-NOME-Q1 TO WRK-PARCORR-VAR1(WRK-PX).                11900000
           MOVE WRK-NOME-Q2 TO WRK-PARCORR-VAR2(WRK-PX).                11910000
           PERFORM 6100-CALC-PEARSON.                                   11920000
                                                                        11930000
           SET WRK-PX TO 2.                                             11940000
           MOVE 1 TO WRK-PAR-Q1. MOVE 3 TO WRK-PAR-Q2.                  11950000
           MOVE WRK-NOME-Q1 TO WRK-PARCORR-VAR1(WRK-PX).                11960000
           MOVE WRK-NOME-Q3 TO WRK-PARCORR-VAR2(WRK-PX).                11970000
           PERFORM 6100-CALC-PEARSON.                                   11980000
                                                                        11990000
           SET WRK-PX TO 3.                                             12000000
           MOVE 1 TO WRK-PAR-Q1. MOVE 4 TO WRK-PAR-Q2.                  12010000
           MOVE WRK-NOME-Q1 TO WRK-PARCORR-VAR1(WRK-PX).                12020000
           MOVE WRK-NOME-Q4 TO WRK-PARCORR-VAR2(WRK-PX).                12030000
           PERFORM 6100-CALC-PEARSON.                                   12040000
                                                                        12050000
           SET WRK-PX TO 4.                                             12060000
           MOVE 2 TO WRK-PAR-Q1. MOVE 3 TO WRK-PAR-Q2.                  12070000
           MOVE WRK-NOME-Q2 TO WRK-PARCORR-VAR1(WRK-PX).                12080000
           MOVE WRK-NOME-Q3 TO WRK-PARCORR-VAR2(WRK-PX).                12090000
           PERFORM 6100-CALC-PEARSON.                                   12100000
                                                                        12110000
           SET WRK-PX TO 5.                                             12120000
           MOVE 2 TO WRK-PAR-Q1. MOVE 4 TO WRK-PAR-Q2.                  12130000
           MOVE WRK-NOME-Q2 TO WRK-PARCORR-VAR1(WRK-PX).                12140000
           MOVE WRK-NOME-Q4 TO WRK-PARCORR-VAR2(WRK-PX).                12150000
           PERFORM 6100-CALC-PEARSON.                                   12160000
                                                                        12170000
           SET WRK-PX TO 6.                                             12180000
           MOVE 3 TO WRK-PAR-Q1. MOVE 4 TO WRK-PAR-Q2.                  12190000
           MOVE WRK-NOME-Q3 TO WRK-PARCORR-VAR1(WRK-PX).                12200000
           MOVE WRK-NOME-Q4 TO WRK-PARCORR-VAR2(WRK-PX).                12210000
           PERFORM 6100-CALC-PEARSON.                                   12220000
                                                                        12230000
      *    OS 6 PARES FICAM PRONTOS NA TABELA - AGORA ORDENA POR |R|    12240000
      *    DECRESCENTE E IMPRIME SO' OS 5 MAIS FORTES.                  12250000
           PERFORM 6300-ORDENAR-CORRELACAO.                             12260000
           PERFORM 8500-IMPRIME-CORRELACAO.                             12270000
       6000-99-FIM. EXIT.                                               12280000
                                                                        12290000
      *    6100-CALC-PEARSON  -  R DE PEARSON ENTRE WRK-PAR-Q1 E       *12300000
      *    WRK-PAR-Q2, SOBRE OS REGISTROS ONDE AMBOS ESTAO PRESENTES.  *12310000
       6100-CALC-PEARSON.                                               12320000
           MOVE 0 TO WRK-PAR-N WRK-PAR-SOMA-X WRK-PAR-SOMA-Y.           12330000
           PERFORM 6110-SOMAR-PAR                                       12340000
               VARYING WRK-IX FROM 1 BY 1                               12350000
               UNTIL WRK-IX GREATER WRK-QTD-RESP.                       12360000
      *    MENOS DE 2 PARES COMPLETOS - R NAO E' CALCULAVEL, FICA ZERO  12370000
      *    E A CLASSIFICACAO DE FORCA E' FEITA SOBRE ESSE ZERO.         12380000
           IF WRK-PAR-N LESS 2                                          12390000
               MOVE 0 TO WRK-PARCORR-RVAL(WRK-PX)                       12400000
           ELSE                                                         12410000
               COMPUTE WRK-PAR-MEDIA-X = WRK-PAR-SOMA-X / WRK-PAR-N     12420000
               COMPUTE WRK-PAR-MEDIA-Y = WRK-PAR-SOMA-Y / WRK-PAR-N     12430000
               MOVE 0 TO WRK-PAR-SOMA-XY WRK-PAR-SOMA-X2                12440000
                   WRK-PAR-SOMA-Y2                                      12450000
               PERFORM 6120-ACUMULAR-DESVIOS                            12460000
                   VARYING WRK-IX FROM 1 BY 1                           12470000
                   UNTIL WRK-IX GREATER WRK-QTD-RESP                    12480000
      *        DENOMINADOR DE PEARSON = RAIZ(SOMA DOS QUADRADOS DE X) x 12490000
      *        RAIZ(SOMA DOS QUADRADOS DE Y). CALCULADO AQUI COMO RAIZ  12500000
      *        DO PRODUTO DAS DUAS SOMAS, EQUIVALENTE E QUE POUPA UMA   12510000
      *        CHAMADA A MAIS A 4600-RAIZ-QUADRADA.                     12520000
               COMPUTE WRK-PAR-DENOM = WRK-PAR-SOMA-X2 * WRK-PAR-SOMA-Y212530000
               IF WRK-PAR-DENOM EQUAL ZERO                              12540000
                   MOVE 0 TO WRK-PARCORR-RVAL(WRK-PX)                   12550000
               ELSE                                                     12560000
                   MOVE WRK-PAR-DENOM TO WRK-RAIZ-X                     12570000
                   PERFORM 4600-RAIZ-QUADRADA THRU 4600-99-FIM          12580000
                   IF WRK-RAIZ-RESULTADO EQUAL ZERO                     12590000
                       MOVE 0 TO WRK-PARCORR-RVAL(WRK-PX)               12600000
                   ELSE                                                 12610000
                       COMPUTE WRK-PARCORR-RVAL(WRK-PX) ROUNDED =       12620000
                           WRK-PAR-SOMA-XY / WRK-RAIZ-RESULTADO         12630000
                   END-IF                                               12640000
               END-IF                                                   12650000
           END-IF.                                                      12660000
      *    A CLASSIFICACAO DE FORCA SO' RODA DEPOIS DE TER O R FINAL DO 12670000
      *    PAR, QUALQUER QUE TENHA SIDO O RAMO ACIMA.                   12680000
           PERFORM 6200-CLASSIFICAR-FORCA.                              12690000
       6100-99-FIM. EXIT.                                               12700000
                                                                        12710000
      *    6110-SOMAR-PAR  -  ACUMULA SOMA-X/SOMA-Y SO' NOS REGISTROS   12720000
      *    ONDE AMBAS AS PERGUNTAS DO PAR ESTAO PRESENTES.              12730000
       6110-SOMAR-PAR.                                                  12740000
           PERFORM 6115-VERIFICAR-PRESENCA.                             12750000
           IF WRK-MATRIZ-PRES(WRK-IX, WRK-PAR-Q1) EQUAL 'N' AND         12760000
              WRK-MATRIZ-PRES(WRK-IX, WRK-PAR-Q2) EQUAL 'N'             12770000
               ADD 1 TO WRK-PAR-N                                       12780000
               ADD WRK-MATRIZ-VALOR(WRK-IX, WRK-PAR-Q1)                 12790000
                   TO WRK-PAR-SOMA-X                                    12800000
               ADD WRK-MATRIZ-VALOR(WRK-IX, WRK-PAR-Q2)                 12810000
                   TO WRK-PAR-SOMA-Y                                    12820000
           END-IF.                                                      12830000
                                                                        12840000
      *    6115-VERIFICAR-PRESENCA  -  MONTA A CELULA (WRK-IX,Q) DA    *12850000
      *    MATRIZ NUMERICA NA PRIMEIRA VEZ EM QUE E' REFERENCIADA.     *12860000
       6115-VERIFICAR-PRESENCA.                                         12870000
           EVALUATE TRUE                                                12880000
               WHEN FALTA-ID(WRK-IX)                                    12890000
                   MOVE 'Y' TO WRK-MATRIZ-PRES(WRK-IX, 1)               12900000
               WHEN OTHER                                               12910000
                   MOVE 'N' TO WRK-MATRIZ-PRES(WRK-IX, 1)               12920000
                   MOVE WRK-TAB-ID(WRK-IX) TO                           12930000
                       WRK-MATRIZ-VALOR(WRK-IX, 1)                      12940000
           END-EVALUATE.                                                12950000
           EVALUATE TRUE                                                12960000
               WHEN FALTA-AGE(WRK-IX)                                   12970000
                   MOVE 'Y' TO WRK-MATRIZ-PRES(WRK-IX, 2)               12980000
               WHEN OTHER                                               12990000
                   MOVE 'N' TO WRK-MATRIZ-PRES(WRK-IX, 2)               13000000
                   MOVE WRK-TAB-AGE(WRK-IX) TO                          13010000
                       WRK-MATRIZ-VALOR(WRK-IX, 2)                      13020000
           END-EVALUATE.                                                13030000
           EVALUATE TRUE                                                13040000
               WHEN FALTA-SAT(WRK-IX)                                   13050000
                   MOVE 'Y' TO WRK-MATRIZ-PRES(WRK-IX, 3)               13060000
               WHEN OTHER                                               13070000
                   MOVE 'N' TO WRK-MATRIZ-PRES(WRK-IX, 3)               13080000
                   MOVE WRK-TAB-SAT(WRK-IX) TO                          13090000
                       WRK-MATRIZ-VALOR(WRK-IX, 3)                      13100000
           END-EVALUATE.                                                13110000
           EVALUATE TRUE                                                13120000
               WHEN FALTA-REC(WRK-IX)                                   13130000
                   MOVE 'Y' TO WRK-MATRIZ-PRES(WRK-IX, 4)               13140000
               WHEN OTHER                                               13150000
                   MOVE 'N' TO WRK-MATRIZ-PRES(WRK-IX, 4)               13160000
                   MOVE WRK-TAB-REC(WRK-IX) TO                          13170000
                       WRK-MATRIZ-VALOR(WRK-IX, 4)                      13180000
           END-EVALUATE.                                                13190000
                                                                        13200000
      *    6120-ACUMULAR-DESVIOS  -  SOMA-XY, SOMA-X2, SOMA-Y2 SOBRE OS 13210000
      *    DESVIOS EM RELACAO A' MEDIA (WRK-PAR-MEDIA-X/Y), SO' NOS     13220000
      *    REGISTROS ONDE O PAR ESTA' COMPLETO.                         13230000
       6120-ACUMULAR-DESVIOS.                                           13240000
           IF WRK-MATRIZ-PRES(WRK-IX, WRK-PAR-Q1) EQUAL 'N' AND         13250000
              WRK-MATRIZ-PRES(WRK-IX, WRK-PAR-Q2) EQUAL 'N'             13260000
               COMPUTE WRK-PAR-DX = WRK-MATRIZ-VALOR(WRK-IX, WRK-PAR-Q1)13270000
                   - WRK-PAR-MEDIA-X                                    13280000
               COMPUTE WRK-PAR-DY = WRK-MATRIZ-VALOR(WRK-IX, WRK-PAR-Q2)13290000
                   - WRK-PAR-MEDIA-Y                                    13300000
               COMPUTE WRK-PAR-SOMA-XY = WRK-PAR-SOMA-XY + (WRK-PAR-DX *13310000
                   WRK-PAR-DY)                                          13320000
               COMPUTE WRK-PAR-SOMA-X2 = WRK-PAR-SOMA-X2 + (WRK-PAR-DX *13330000
                   WRK-PAR-DX)                                          13340000
               COMPUTE WRK-PAR-SOMA-Y2 = WRK-PAR-SOMA-Y2 + (WRK-PAR-DY *13350000
                   WRK-PAR-DY)                                          13360000
           END-IF.                                                      13370000
                                                                        13380000
      *    6200-CLASSIFICAR-FORCA  -  LIMIARES SOBRE O VALOR ABSOLUTO   13390000
      *    DE R: >= 0.700 FORTE, >= 0.500 MODERADA, >= 0.300 FRACA,     13400000
      *    ABAIXO DISSO MUITO FRACA - INDEPENDE DO SINAL DA CORRELACAO. 13410000
       6200-CLASSIFICAR-FORCA.                                          13420000
           IF WRK-PARCORR-RVAL(WRK-PX) LESS ZERO                        13430000
               COMPUTE WRK-PAR-RVAL-ABS = WRK-PARCORR-RVAL(WRK-PX) * -1 13440000
           ELSE                                                         13450000
               MOVE WRK-PARCORR-RVAL(WRK-PX) TO WRK-PAR-RVAL-ABS        13460000
           END-IF.                                                      13470000
           EVALUATE TRUE                                                13480000
               WHEN WRK-PAR-RVAL-ABS GREATER OR EQUAL 0.700             13490000
                   MOVE 'STRONG'     TO WRK-PARCORR-FORCA(WRK-PX)       13500000
               WHEN WRK-PAR-RVAL-ABS GREATER OR EQUAL 0.500             13510000
                   MOVE 'MODERATE'   TO WRK-PARCORR-FORCA(WRK-PX)       13520000
               WHEN WRK-PAR-RVAL-ABS GREATER OR EQUAL 0.300             13530000
                   MOVE 'WEAK'       TO WRK-PARCORR-FORCA(WRK-PX)       13540000
               WHEN OTHER                                               13550000
                   MOVE 'VERY WEAK'  TO WRK-PARCORR-FORCA(WRK-PX)       13560000
           END-EVALUATE.                                                13570000
                                                                        13580000
      *    6300-ORDENAR-CORRELACAO  -  SELECAO DIRETA PELOS 6 PARES,   *13590000
      *    POR VALOR ABSOLUTO DE R DECRESCENTE. SO OS 5 PRIMEIROS SAO  *13600000
      *    IMPRESSOS (8500-IMPRIME-CORRELACAO).                        *13610000
       6300-ORDENAR-CORRELACAO.                                         13620000
           PERFORM 6310-PASSO-EXTERNO                                   13630000
               VARYING WRK-OX FROM 1 BY 1                               13640000
               UNTIL WRK-OX GREATER OR EQUAL 6.                         13650000
       6300-99-FIM. EXIT.                                               13660000
                                                                        13670000
      *    6310-PASSO-EXTERNO  -  ACHA, ENTRE WRK-OX E 6, O PAR COM O   13680000
      *    MAIOR |R| (6320-PASSO-INTERNO) E TROCA A ENTRADA INTEIRA     13690000
      *    (VARIAVEIS + R + CLASSIFICACAO) PARA A POSICAO WRK-OX.       13700000
       6310-PASSO-EXTERNO.                                              13710000
           MOVE WRK-OX TO WRK-MAIOR-POS.                                13720000
           IF WRK-PARCORR-RVAL(WRK-OX) LESS ZERO                        13730000
               COMPUTE WRK-PAR-RVAL-ABS = WRK-PARCORR-RVAL(WRK-OX) * -1 13740000
           ELSE                                                         13750000
               MOVE WRK-PARCORR-RVAL(WRK-OX) TO WRK-PAR-RVAL-ABS        13760000
           END-IF.                                                      13770000
           COMPUTE WRK-OY = WRK-OX + 1.                                 13780000
           PERFORM 6320-PASSO-INTERNO                                   13790000
               VARYING WRK-OY FROM WRK-OY BY 1 UNTIL WRK-OY GREATER 6.  13800000
           IF WRK-MAIOR-POS NOT EQUAL WRK-OX                            13810000
               MOVE WRK-PARCORR-VAR1(WRK-OX)  TO WRK-TROCA-VAR1         13820000
               MOVE WRK-PARCORR-VAR2(WRK-OX)  TO WRK-TROCA-VAR2         13830000
               MOVE WRK-PARCORR-RVAL(WRK-OX)  TO WRK-TROCA-RVAL         13840000
               MOVE WRK-PARCORR-FORCA(WRK-OX) TO WRK-TROCA-FORCA        13850000
               MOVE WRK-PARCORR-VAR1(WRK-MAIOR-POS)  TO                 13860000
                   WRK-PARCORR-VAR1(WRK-OX)                             13870000
               MOVE WRK-PARCORR-VAR2(WRK-MAIOR-POS)  TO                 13880000
                   WRK-PARCORR-VAR2(WRK-OX)                             13890000
               MOVE WRK-PARCORR-RVAL(WRK-MAIOR-POS)  TO                 13900000
                   WRK-PARCORR-RVAL(WRK-OX)                             13910000
               MOVE WRK-PARCORR-FORCA(WRK-MAIOR-POS) TO                 13920000
                   WRK-PARCORR-FORCA(WRK-OX)                            13930000
               MOVE WRK-TROCA-VAR1  TO WRK-PARCORR-VAR1(WRK-MAIOR-POS)  13940000
               MOVE WRK-TROCA-VAR2  TO WRK-PARCORR-VAR2(WRK-MAIOR-POS)  13950000
               MOVE WRK-TROCA-RVAL  TO WRK-PARCORR-RVAL(WRK-MAIOR-POS)  13960000
               MOVE WRK-TROCA-FORCA TO WRK-PARCORR-FORCA(WRK-MAIOR-POS) 13970000
           END-IF.                                                      13980000
                                                                        13990000
      *    6320-PASSO-INTERNO  -  |R| DA ENTRADA WRK-OY, COMPARADO      14000000
      *    CONTRA O MAIOR |R| JA' VISTO NESTA PASSADA EXTERNA.          14010000
       6320-PASSO-INTERNO.                                              14020000
           IF WRK-PARCORR-RVAL(WRK-OY) LESS ZERO                        14030000
               COMPUTE WRK-TROCA-RVAL = WRK-PARCORR-RVAL(WRK-OY) * -1   14040000
           ELSE                                                         14050000
               MOVE WRK-PARCORR-RVAL(WRK-OY) TO WRK-TROCA-RVAL          14060000
           END-IF.                                                      14070000
           IF WRK-TROCA-RVAL GREATER WRK-PAR-RVAL-ABS                   14080000
               MOVE WRK-TROCA-RVAL TO WRK-PAR-RVAL-ABS                  14090000
               MOVE WRK-OY TO WRK-MAIOR-POS                             14100000
           END-IF.                                                      14110000
                                                                        14120000
      *-----------------------------------------------------------------14130000
      *    7000-ANALISAR-PADRAO  -  CONTAGEM DE FALTAS POR REGISTRO,   *14140000
      *    TOTAIS COMPLETO/PARCIAL/VAZIO, SCORE DE COMPLETUDE E O MAIS *14150000
      *    E O MENOS ENGAJADO. INCLUIDA NA VERSAO RFC-0560.            *14160000
      *-----------------------------------------------------------------14170000
       7000-ANALISAR-PADRAO                     SECTION.                14180000
      *    WRK-MELHOR-SCORE COMECA ABAIXO DO MENOR SCORE POSSIVEL (0) E 14190000
      *    WRK-PIOR-SCORE ACIMA DO MAIOR (1), PARA QUE O PRIMEIRO       14200000
      *    REGISTRO PROCESSADO SEMPRE VIRE O MELHOR E O PIOR INICIAIS.  14210000
           MOVE 0 TO WRK-QTD-COMPLETOS WRK-QTD-PARCIAIS WRK-QTD-VAZIOS. 14220000
           MOVE 0 TO WRK-SOMA-COMPLETUDE.                               14230000
           MOVE -1 TO WRK-MELHOR-SCORE.                                 14240000
           MOVE 2  TO WRK-PIOR-SCORE.                                   14250000
           PERFORM 7100-PROCESSAR-UM                                    14260000
               VARYING WRK-IX FROM 1 BY 1                               14270000
               UNTIL WRK-IX GREATER WRK-QTD-RESP.                       14280000
           COMPUTE WRK-MEDIA-COMPLETUDE ROUNDED =                       14290000
               WRK-SOMA-COMPLETUDE / WRK-QTD-RESP.                      14300000
           PERFORM 8600-IMPRIME-PADRAO.                                 14310000
       7000-99-FIM. EXIT.                                               14320000
                                                                        14330000
      *    7100-PROCESSAR-UM  -  CONTA AS FALTAS DO RESPONDENTE WRK-IX, 14340000
      *    CLASSIFICA O REGISTRO (COMPLETO/PARCIAL/VAZIO), CALCULA O    14350000
      *    SCORE DE COMPLETUDE E ATUALIZA O MAIS E O MENOS ENGAJADO.    14360000
       7100-PROCESSAR-UM.                                               14370000
           MOVE 0 TO WRK-FALTAS-REGISTRO.                               14380000
           IF FALTA-ID(WRK-IX)  ADD 1 TO WRK-FALTAS-REGISTRO END-IF.    14390000
           IF FALTA-AGE(WRK-IX) ADD 1 TO WRK-FALTAS-REGISTRO END-IF.    14400000
           IF FALTA-SAT(WRK-IX) ADD 1 TO WRK-FALTAS-REGISTRO END-IF.    14410000
           IF FALTA-REC(WRK-IX) ADD 1 TO WRK-FALTAS-REGISTRO END-IF.    14420000
           IF FALTA-CAT(WRK-IX) ADD 1 TO WRK-FALTAS-REGISTRO END-IF.    14430000
      *    COMPLETO = ZERO FALTAS, VAZIO = TODAS AS 5 FALTANTES, O      14440000
      *    RESTO (1 A 4 FALTAS) E' PARCIAL.                             14450000
           EVALUATE TRUE                                                14460000
               WHEN WRK-FALTAS-REGISTRO EQUAL 0                         14470000
                   ADD 1 TO WRK-QTD-COMPLETOS                           14480000
               WHEN WRK-FALTAS-REGISTRO EQUAL 5                         14490000
                   ADD 1 TO WRK-QTD-VAZIOS                              14500000
               WHEN OTHER                                               14510000
                   ADD 1 TO WRK-QTD-PARCIAIS                            14520000
           END-EVALUATE.                                                14530000
      *    SCORE DE COMPLETUDE = 1 - (FALTAS / 5), ENTRE 0.0 E 1.0.     14540000
           COMPUTE WRK-SCORE-REGISTRO ROUNDED =                         14550000
               1 - (WRK-FALTAS-REGISTRO / 5).                           14560000
           ADD WRK-SCORE-REGISTRO TO WRK-SOMA-COMPLETUDE.               14570000
      *    EM CASO DE EMPATE DE SCORE, FICA O PRIMEIRO QUE CHEGOU - SO' 14580000
      *    TROCA QUANDO O NOVO E' ESTRITAMENTE MELHOR/PIOR.             14590000
           IF WRK-SCORE-REGISTRO GREATER WRK-MELHOR-SCORE               14600000
               MOVE WRK-SCORE-REGISTRO TO WRK-MELHOR-SCORE              14610000
               MOVE WRK-TAB-ID(WRK-IX) TO WRK-MELHOR-ID                 14620000
           END-IF.                                                      14630000
           IF WRK-SCORE-REGISTRO LESS WRK-PIOR-SCORE                    14640000
               MOVE WRK-SCORE-REGISTRO TO WRK-PIOR-SCORE                14650000
               MOVE WRK-TAB-ID(WRK-IX) TO WRK-PIOR-ID                   14660000
           END-IF.                                                      14670000
                                                                        14680000
      *-----------------------------------------------------------------14690000
      *    8000-GERAR-RELATORIO  -  SEQUENCIA DAS SECOES DO RELATORIO  *14700000
      *    DE ANALISE, NA ORDEM DEFINIDA PELO PADRAO DE SAIDA.         *14710000
      *-----------------------------------------------------------------14720000
       8000-GERAR-RELATORIO                     SECTION.                14730000
           PERFORM 3000-ANALISAR-BASICO.                                14740000
           PERFORM 8100-IMPRIME-CABECALHO.                              14750000
           PERFORM 8200-IMPRIME-BASICO.                                 14760000
           PERFORM 4000-CALC-DESCRITIVA                                 14770000
               VARYING WRK-NX FROM 1 BY 1                               14780000
               UNTIL WRK-NX GREATER WRK-PERGUNTAS-NUM.                  14790000
           PERFORM 5000-ANALISAR-CATEGORIA.                             14800000
           PERFORM 6000-ANALISAR-CORRELACAO.                            14810000
           PERFORM 7000-ANALISAR-PADRAO.                                14820000
           PERFORM 8700-IMPRIME-SATISFACAO.                             14830000
           PERFORM 8800-IMPRIME-QUALIDADE.                              14840000
           PERFORM 8900-IMPRIME-RODAPE.                                 14850000
       8000-99-FIM. EXIT.                                               14860000
                                                                        14870000
      *-----------------------------------------------------------------14880000
      *    8100-IMPRIME-CABECALHO  -  TITULO DO RELATORIO E A DATA DE  *14890000
      *    GERACAO (WRK-DATA-SISTEMA, CALCULADA EM 1000-INICIALIZAR).  *14900000
      *-----------------------------------------------------------------14910000
       8100-IMPRIME-CABECALHO                   SECTION.                14920000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO.                      14930000
           MOVE WRK-DATA-AAAA     TO WRK-DATA-REL-AAAA.                 14940000
           MOVE WRK-DATA-MM       TO WRK-DATA-REL-MM.                   14950000
           MOVE WRK-DATA-DD       TO WRK-DATA-REL-DD.                   14960000
           MOVE WRK-DATA-RELATORIO TO WRK-L-GER-DATA.                   14970000
           WRITE FD-REPORT-LINE FROM WRK-L-GERADO.                      14980000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      14990000
       8100-99-FIM. EXIT.                                               15000000
                                                                        15010000
      *-----------------------------------------------------------------15020000
      *    8200-IMPRIME-BASICO  -  SECAO BASIC STATISTICS: TOTAIS,     *15030000
      *    TAXA DE PREENCHIMENTO E A BARRA DE PROGRESSO DE CELULAS     *15040000
      *    PREENCHIDAS (9200-BARRA-PROGRESSO). WRK-TOTAL-CELULAS/      *15050000
      *    WRK-TOTAL-FALTANTES JA' VEM CALCULADOS DE 3000-ANALISAR-    *15060000
      *    BASICO.                                                     *15070000
      *-----------------------------------------------------------------15080000
       8200-IMPRIME-BASICO                      SECTION.                15090000
           MOVE 'BASIC STATISTICS' TO WRK-L-TIT-TEXTO.                  15100000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                15110000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       15120000
           MOVE WRK-QTD-RESP          TO WRK-L-BAS-RESP.                15130000
           WRITE FD-REPORT-LINE FROM WRK-L-BASICO-1.                    15140000
           MOVE WRK-TOTAL-PERGUNTAS   TO WRK-L-BAS-PERG.                15150000
           MOVE WRK-PERGUNTAS-NUM     TO WRK-L-BAS-NUM.                 15160000
           MOVE WRK-PERGUNTAS-CAT     TO WRK-L-BAS-CAT.                 15170000
           WRITE FD-REPORT-LINE FROM WRK-L-BASICO-2.                    15180000
           MOVE WRK-TOTAL-FALTANTES   TO WRK-L-BAS-FALT.                15190000
           MOVE WRK-TAXA-PREENCH-ED   TO WRK-L-BAS-TAXA.                15200000
           WRITE FD-REPORT-LINE FROM WRK-L-BASICO-3.                    15210000
      *    CELULAS PREENCHIDAS = TOTAL DE CELULAS - CELULAS FALTANTES;  15220000
      *    ALIMENTA A BARRA DE PROGRESSO GENERICA DE 30 POSICOES.       15230000
           COMPUTE WRK-CELULAS-PREENCHIDAS =                            15240000
               WRK-TOTAL-CELULAS - WRK-TOTAL-FALTANTES.                 15250000
           MOVE WRK-CELULAS-PREENCHIDAS TO WRK-BARRA-ATUAL.             15260000
           MOVE WRK-TOTAL-CELULAS       TO WRK-BARRA-TOTAL.             15270000
      *    TOTAL ZERO OU NEGATIVO NAO TEM PROGRESSO A DESENHAR - O      15280000
      *    PONTO DE CHAMADA E' QUEM SABE ISSO (RFC-0760).               15290000
           IF WRK-BARRA-TOTAL LESS OR EQUAL ZERO                        15300000
               MOVE '[NO PROGRESS AVAILABLE]' TO WRK-BARRA-TEXTO        15310000
           ELSE                                                         15320000
               PERFORM 9200-BARRA-PROGRESSO THRU 9200-99-FIM            15330000
           END-IF.                                                      15340000
           MOVE WRK-BARRA-TEXTO         TO WRK-L-BAS-BARRA-TXT.         15350000
           MOVE WRK-BARRA-PERCENTUAL    TO WRK-L-BAS-BARRA-PCT.         15360000
           MOVE WRK-CELULAS-PREENCHIDAS TO WRK-L-BAS-BARRA-CUR.         15370000
           MOVE WRK-TOTAL-CELULAS       TO WRK-L-BAS-BARRA-TOT.         15380000
           WRITE FD-REPORT-LINE FROM WRK-L-BAS-BARRA.                   15390000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      15400000
           MOVE 'DESCRIPTIVE STATISTICS' TO WRK-L-TIT-TEXTO.            15410000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                15420000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       15430000
       8200-99-FIM. EXIT.                                               15440000
                                                                        15450000
      *    8300-IMPRIME-DESCRITIVA  -  CHAMADA UMA VEZ POR PERGUNTA    *15460000
      *    NUMERICA, A PARTIR DE 4000-CALC-DESCRITIVA.                 *15470000
       8300-IMPRIME-DESCRITIVA                  SECTION.                15480000
           MOVE WRK-NOME-ATUAL TO WRK-L-DESC-NOME.                      15490000
           WRITE FD-REPORT-LINE FROM WRK-L-DESC-TITULO.                 15500000
           MOVE WRK-MEDIA-ED   TO WRK-FMT-VALOR.                        15510000
           MOVE 'S' TO WRK-FMT-VALIDO.                                  15520000
           PERFORM 9100-FORMATAR-NUMERO.                                15530000
           MOVE WRK-FMT-SAIDA  TO WRK-L-DESC-MEDIA.                     15540000
           MOVE WRK-MEDIANA-ED TO WRK-FMT-VALOR.                        15550000
           PERFORM 9100-FORMATAR-NUMERO.                                15560000
           MOVE WRK-FMT-SAIDA  TO WRK-L-DESC-MEDIANA.                   15570000
      *    DESVIO-PADRAO EXIGE PELO MENOS 2 VALORES PRESENTES - COM     15580000
      *    MENOS, 4500-CALC-DESVIO NEM RODA E O CAMPO SAI 'N/A'.        15590000
           IF WRK-QTD-VALORES LESS 2                                    15600000
               MOVE 'N' TO WRK-FMT-VALIDO                               15610000
           ELSE                                                         15620000
               MOVE WRK-DESVIO-ED TO WRK-FMT-VALOR                      15630000
               MOVE 'S' TO WRK-FMT-VALIDO                               15640000
           END-IF.                                                      15650000
           PERFORM 9100-FORMATAR-NUMERO.                                15660000
           MOVE WRK-FMT-SAIDA  TO WRK-L-DESC-DESVIO.                    15670000
           IF WRK-QTD-VALORES GREATER ZERO                              15680000
               MOVE WRK-VALORES(1)             TO WRK-L-DESC-MIN        15690000
               MOVE WRK-VALORES(WRK-QTD-VALORES) TO WRK-L-DESC-MAX      15700000
           ELSE                                                         15710000
               MOVE 0 TO WRK-L-DESC-MIN WRK-L-DESC-MAX                  15720000
           END-IF.                                                      15730000
           MOVE WRK-QTD-VALORES TO WRK-L-DESC-CONT.                     15740000
           WRITE FD-REPORT-LINE FROM WRK-L-DESC-VALORES.                15750000
       8300-99-FIM. EXIT.                                               15760000
                                                                        15770000
      *    8400-IMPRIME-CATEGORIA  -  CHAMADA POR 5000-ANALISAR-        15780000
      *    CATEGORIA, JA COM A TABELA DE DISTINTOS ORDENADA.           *15790000
       8400-IMPRIME-CATEGORIA                   SECTION.                15800000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      15810000
           MOVE 'CATEGORICAL ANALYSIS' TO WRK-L-TIT-TEXTO.              15820000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                15830000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       15840000
           MOVE WRK-QTD-DISTINTOS TO WRK-L-CAT-QTD.                     15850000
           WRITE FD-REPORT-LINE FROM WRK-L-CAT-1.                       15860000
      *    MAIS COMUM E' SEMPRE A ENTRADA 1, POIS 5100-ORDENAR-CATEGORIA15870000
      *    JA DEIXOU A TABELA EM ORDEM DECRESCENTE DE CONTAGEM.         15880000
           IF WRK-QTD-DISTINTOS GREATER ZERO                            15890000
               MOVE WRK-DIST-VALOR(1)    TO WRK-L-CAT-NOME              15900000
               MOVE WRK-DIST-CONTADOR(1) TO WRK-L-CAT-CONT              15910000
               WRITE FD-REPORT-LINE FROM WRK-L-CAT-2                    15920000
           END-IF.                                                      15930000
           PERFORM 8410-IMPRIME-DISTRIBUICAO                            15940000
               VARYING WRK-CX FROM 1 BY 1                               15950000
               UNTIL WRK-CX GREATER WRK-QTD-DISTINTOS.                  15960000
       8400-99-FIM. EXIT.                                               15970000
                                                                        15980000
      *    8410-IMPRIME-DISTRIBUICAO  -  UMA LINHA POR VALOR DISTINTO,  15990000
      *    JA' NA ORDEM DE FREQUENCIA DECRESCENTE DEIXADA POR 5100.     16000000
       8410-IMPRIME-DISTRIBUICAO.                                       16010000
           MOVE WRK-DIST-VALOR(WRK-CX)    TO WRK-L-CAT-D-NOME.          16020000
           MOVE WRK-DIST-CONTADOR(WRK-CX) TO WRK-L-CAT-D-CONT.          16030000
           WRITE FD-REPORT-LINE FROM WRK-L-CAT-DIST.                    16040000
                                                                        16050000
      *    8500-IMPRIME-CORRELACAO  -  OS 5 PRIMEIROS PARES DA TABELA  *16060000
      *    JA ORDENADA POR |R| DECRESCENTE (6300-ORDENAR-CORRELACAO).  *16070000
       8500-IMPRIME-CORRELACAO                  SECTION.                16080000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      16090000
           MOVE 'CORRELATION ANALYSIS' TO WRK-L-TIT-TEXTO.              16100000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                16110000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       16120000
           PERFORM 8510-IMPRIME-PAR                                     16130000
               VARYING WRK-PX FROM 1 BY 1 UNTIL WRK-PX GREATER 5.       16140000
       8500-99-FIM. EXIT.                                               16150000
                                                                        16160000
      *    8510-IMPRIME-PAR  -  UMA LINHA POR PAR (WRK-PX = 1 A 5, OS   16170000
      *    CINCO MAIS FORTES). WRK-RVAL-NUMERICO REDEFINE WRK-RVAL-     16180000
      *    DISPLAY PARA SEPARAR SINAL/UNIDADE/DECIMAL NA LINHA IMPRESSA.16190000
       8510-IMPRIME-PAR.                                                16200000
           MOVE WRK-PARCORR-VAR1(WRK-PX)  TO WRK-L-CORR-VAR1.           16210000
           MOVE WRK-PARCORR-VAR2(WRK-PX)  TO WRK-L-CORR-VAR2.           16220000
           MOVE WRK-PARCORR-RVAL(WRK-PX)  TO WRK-RVAL-NUMERICO.         16230000
           MOVE WRK-RVAL-SINAL            TO WRK-L-CORR-SINAL.          16240000
           MOVE WRK-RVAL-UNIDADE          TO WRK-L-CORR-UNID.           16250000
           MOVE WRK-RVAL-DECIMAL          TO WRK-L-CORR-DEC.            16260000
           MOVE WRK-PARCORR-FORCA(WRK-PX) TO WRK-L-CORR-FORCA.          16270000
           WRITE FD-REPORT-LINE FROM WRK-L-CORR.                        16280000
                                                                        16290000
      *    8600-IMPRIME-PADRAO  -  CHAMADA POR 7000-ANALISAR-PADRAO.   *16300000
       8600-IMPRIME-PADRAO                      SECTION.                16310000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      16320000
           MOVE 'RESPONSE PATTERNS' TO WRK-L-TIT-TEXTO.                 16330000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                16340000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       16350000
           MOVE WRK-QTD-COMPLETOS TO WRK-L-PAD-COMPL.                   16360000
           MOVE WRK-QTD-PARCIAIS  TO WRK-L-PAD-PARC.                    16370000
           MOVE WRK-QTD-VAZIOS    TO WRK-L-PAD-VAZIO.                   16380000
           WRITE FD-REPORT-LINE FROM WRK-L-PADRAO-1.                    16390000
           MOVE WRK-MELHOR-ID     TO WRK-L-PAD-MELHOR.                  16400000
           MOVE WRK-PIOR-ID       TO WRK-L-PAD-PIOR.                    16410000
           WRITE FD-REPORT-LINE FROM WRK-L-PADRAO-2.                    16420000
      *    WRK-MEDIA-COMPLETUDE JA' VEM CALCULADA DE 7000-ANALISAR-     16430000
      *    PADRAO - SO' FORMATA PARA IMPRESSAO (9100-FORMATAR-NUMERO).  16440000
           MOVE WRK-MEDIA-COMPLETUDE TO WRK-FMT-VALOR.                  16450000
           MOVE 'S' TO WRK-FMT-VALIDO.                                  16460000
           PERFORM 9100-FORMATAR-NUMERO.                                16470000
           MOVE WRK-FMT-SAIDA     TO WRK-L-PAD-MEDIA.                   16480000
           WRITE FD-REPORT-LINE FROM WRK-L-PADRAO-3.                    16490000
       8600-99-FIM. EXIT.                                               16500000
                                                                        16510000
      *    8700-IMPRIME-SATISFACAO  -  MEDIDOR DE 20 CELULAS PARA       16520000
      *    SATISFACTION (ESCALA 1-5) E RECOMMENDATION (ESCALA 0-10).    16530000
      *    INCLUIDA NA VERSAO RFC-0688.                                *16540000
       8700-IMPRIME-SATISFACAO                  SECTION.                16550000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      16560000
           MOVE 'SATISFACTION ANALYSIS' TO WRK-L-TIT-TEXTO.             16570000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                16580000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       16590000
                                                                        16600000
      *    SATISFACTION E' ESCALA 1-5 - O NIVEL-BASE PRECISA SER        16610000
      *    CONVERTIDO PARA A ESCALA 0-10 (x2) ANTES DE CLASSIFICAR,     16620000
      *    PARA USAR OS MESMOS LIMIARES DE NIVEL QUE RECOMMENDATION.    16630000
           MOVE WRK-NOME-Q3    TO WRK-L-SAT-NOME.                       16640000
           MOVE WRK-SAT-MEDIA-Q3 TO WRK-MEDIDOR-SCORE.                  16650000
           MOVE 5              TO WRK-MEDIDOR-MAXIMO.                   16660000
           COMPUTE WRK-MEDIDOR-NIVEL-BASE ROUNDED =                     16670000
               WRK-MEDIDOR-SCORE * 2.                                   16680000
           PERFORM 8750-DESENHAR-MEDIDOR.                               16690000
                                                                        16700000
      *    RECOMMENDATION JA' E' ESCALA 0-10 - O SCORE SERVE DIRETO DE  16710000
      *    NIVEL-BASE, SEM CONVERSAO.                                   16720000
           MOVE WRK-NOME-Q4    TO WRK-L-SAT-NOME.                       16730000
           MOVE WRK-SAT-MEDIA-Q4 TO WRK-MEDIDOR-SCORE.                  16740000
           MOVE 10             TO WRK-MEDIDOR-MAXIMO.                   16750000
           MOVE WRK-MEDIDOR-SCORE TO WRK-MEDIDOR-NIVEL-BASE.            16760000
           PERFORM 8750-DESENHAR-MEDIDOR.                               16770000
       8700-99-FIM. EXIT.                                               16780000
                                                                        16790000
      *    8750-DESENHAR-MEDIDOR  -  MONTA O MEDIDOR DE 20 CELULAS PARA*16800000
      *    A PERGUNTA ATUAL (WRK-L-SAT-NOME / WRK-MEDIDOR-SCORE /      *16810000
      *    WRK-MEDIDOR-MAXIMO / WRK-MEDIDOR-NIVEL-BASE, ESTA ULTIMA JA *16820000
      *    NA ESCALA 0-10 PARA A CLASSIFICACAO DE NIVEL). AS MEDIAS DAS*16830000
      *    PERGUNTAS VEM DE 4300-CALC-MEDIA (WRK-SAT-MEDIA-Q3/Q4), JA  *16840000
      *    GUARDADAS NA SECAO 4000. INCLUIDA NA VERSAO RFC-0688.       *16850000
       8750-DESENHAR-MEDIDOR.                                           16860000
      *    PROPORCAO DO SCORE SOBRE O MAXIMO DA PERGUNTA, APLICADA AS   16870000
      *    20 CELULAS DO MEDIDOR; TRUNCADA (SEM ROUNDED) E LIMITADA A   16880000
      *    20 CASO A PROPORCAO PASSE DE 100% POR ARREDONDAMENTO ACIMA.  16890000
           COMPUTE WRK-MEDIDOR-PREENCHIDAS =                            16900000
               (WRK-MEDIDOR-SCORE / WRK-MEDIDOR-MAXIMO) * 20.           16910000
           IF WRK-MEDIDOR-PREENCHIDAS GREATER 20                        16920000
               MOVE 20 TO WRK-MEDIDOR-PREENCHIDAS                       16930000
           END-IF.                                                      16940000
           MOVE SPACE TO WRK-MEDIDOR-TEXTO.                             16950000
           PERFORM 8760-PREENCHER-CELULA                                16960000
               VARYING WRK-MEDIDOR-IX FROM 1 BY 1                       16970000
               UNTIL WRK-MEDIDOR-IX GREATER 20.                         16980000
      *    NIVEL DE ENGAJAMENTO SOBRE A ESCALA 0-10: >= 8 ALTO, >= 6    16990000
      *    MODERADO, >= 4 BAIXO, ABAIXO DISSO MUITO BAIXO.              17000000
           EVALUATE TRUE                                                17010000
               WHEN WRK-MEDIDOR-NIVEL-BASE GREATER OR EQUAL 8           17020000
                   MOVE 'HIGH'     TO WRK-MEDIDOR-NIVEL                 17030000
               WHEN WRK-MEDIDOR-NIVEL-BASE GREATER OR EQUAL 6           17040000
                   MOVE 'MODERATE' TO WRK-MEDIDOR-NIVEL                 17050000
               WHEN WRK-MEDIDOR-NIVEL-BASE GREATER OR EQUAL 4           17060000
                   MOVE 'LOW'      TO WRK-MEDIDOR-NIVEL                 17070000
               WHEN OTHER                                               17080000
                   MOVE 'VERY LOW' TO WRK-MEDIDOR-NIVEL                 17090000
           END-EVALUATE.                                                17100000
           MOVE WRK-MEDIDOR-SCORE TO WRK-FMT-VALOR.                     17110000
           MOVE 'S'               TO WRK-FMT-VALIDO.                    17120000
           PERFORM 9100-FORMATAR-NUMERO.                                17130000
           MOVE WRK-FMT-SAIDA     TO WRK-L-SAT-SCORE.                   17140000
           MOVE WRK-MEDIDOR-NIVEL TO WRK-L-SAT-NIVEL.                   17150000
           WRITE FD-REPORT-LINE FROM WRK-L-SAT-1.                       17160000
           MOVE WRK-MEDIDOR-TEXTO TO WRK-L-SAT-BARRA-TXT.               17170000
           MOVE WRK-MEDIDOR-SCORE  TO WRK-FMT-VALOR.                    17180000
           PERFORM 9100-FORMATAR-NUMERO.                                17190000
           MOVE WRK-FMT-SAIDA      TO WRK-L-SAT-SCOREBAR.               17200000
           MOVE WRK-MEDIDOR-MAXIMO TO WRK-L-SAT-MAXBAR.                 17210000
           WRITE FD-REPORT-LINE FROM WRK-L-SAT-2.                       17220000
       8750-99-FIM. EXIT.                                               17230000
                                                                        17240000
      *    8760-PREENCHER-CELULA  -  UMA CELULA DO MEDIDOR ('#' SE      17250000
      *    DENTRO DA FAIXA PREENCHIDA, '-' SE FORA).                    17260000
       8760-PREENCHER-CELULA.                                           17270000
           IF WRK-MEDIDOR-IX LESS OR EQUAL WRK-MEDIDOR-PREENCHIDAS      17280000
               MOVE '#' TO WRK-MEDIDOR-CELULA(WRK-MEDIDOR-IX)           17290000
           ELSE                                                         17300000
               MOVE '-' TO WRK-MEDIDOR-CELULA(WRK-MEDIDOR-IX)           17310000
           END-IF.                                                      17320000
                                                                        17330000
      *    8800-IMPRIME-QUALIDADE  -  NOTA DE QUALIDADE DOS DADOS E    *17340000
      *    RECOMENDACOES AUTOMATICAS. INCLUIDA NA VERSAO RFC-0730.     *17350000
       8800-IMPRIME-QUALIDADE                   SECTION.                17360000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      17370000
           MOVE 'DATA QUALITY ASSESSMENT' TO WRK-L-TIT-TEXTO.           17380000
           WRITE FD-REPORT-LINE FROM WRK-L-TITULO-SECAO.                17390000
           WRITE FD-REPORT-LINE FROM WRK-L-REGRA.                       17400000
           MOVE WRK-TAXA-PREENCH-ED TO WRK-L-QUAL-TAXA.                 17410000
      *    NOTA DE QUALIDADE SOBRE A TAXA DE PREENCHIMENTO: >= 95%      17420000
      *    EXCELLENT, >= 85% GOOD, >= 70% FAIR, ABAIXO DISSO POOR.      17430000
           EVALUATE TRUE                                                17440000
               WHEN WRK-TAXA-PREENCH GREATER OR EQUAL 95.0              17450000
                   MOVE 'EXCELLENT' TO WRK-L-QUAL-NOTA                  17460000
               WHEN WRK-TAXA-PREENCH GREATER OR EQUAL 85.0              17470000
                   MOVE 'GOOD'      TO WRK-L-QUAL-NOTA                  17480000
               WHEN WRK-TAXA-PREENCH GREATER OR EQUAL 70.0              17490000
                   MOVE 'FAIR'      TO WRK-L-QUAL-NOTA                  17500000
               WHEN OTHER                                               17510000
                   MOVE 'POOR'      TO WRK-L-QUAL-NOTA                  17520000
           END-EVALUATE.                                                17530000
           WRITE FD-REPORT-LINE FROM WRK-L-QUAL-1.                      17540000
           MOVE WRK-TOTAL-FALTANTES TO WRK-L-QUAL-FALT.                 17550000
           WRITE FD-REPORT-LINE FROM WRK-L-QUAL-2.                      17560000
      *    RECOMENDACOES NUMERADAS - SO' APARECEM SE A CONDICAO FOR     17570000
      *    VERDADEIRA; PODEM SER ZERO, UMA OU AS DUAS.                  17580000
           MOVE 0 TO WRK-QTD-RECOMEND.                                  17590000
           IF WRK-TOTAL-FALTANTES GREATER ZERO                          17600000
               ADD 1 TO WRK-QTD-RECOMEND                                17610000
               MOVE WRK-QTD-RECOMEND    TO WRK-L-QUAL-REC-N             17620000
               MOVE 'REVIEW MISSING VALUES' TO WRK-L-QUAL-REC-TXT       17630000
               WRITE FD-REPORT-LINE FROM WRK-L-QUAL-REC                 17640000
           END-IF.                                                      17650000
           IF WRK-L-QUAL-NOTA EQUAL 'FAIR' OR                           17660000
              WRK-L-QUAL-NOTA EQUAL 'POOR'                              17670000
               ADD 1 TO WRK-QTD-RECOMEND                                17680000
               MOVE WRK-QTD-RECOMEND    TO WRK-L-QUAL-REC-N             17690000
               MOVE 'IMPROVE QUESTION CLARITY' TO WRK-L-QUAL-REC-TXT    17700000
               WRITE FD-REPORT-LINE FROM WRK-L-QUAL-REC                 17710000
           END-IF.                                                      17720000
       8800-99-FIM. EXIT.                                               17730000
                                                                        17740000
      *-----------------------------------------------------------------17750000
      *    8900-IMPRIME-RODAPE  -  LINHA EM BRANCO E O RODAPE FIXO DE  *17760000
      *    FIM DE RELATORIO. ULTIMA SECAO CHAMADA POR 8000-GERAR-      *17770000
      *    RELATORIO.                                                  *17780000
      *-----------------------------------------------------------------17790000
       8900-IMPRIME-RODAPE                      SECTION.                17800000
           WRITE FD-REPORT-LINE FROM WRK-L-BRANCO.                      17810000
           WRITE FD-REPORT-LINE FROM WRK-L-RODAPE.                      17820000
       8900-99-FIM. EXIT.                                               17830000
                                                                        17840000
      *-----------------------------------------------------------------17850000
      *    9100-FORMATAR-NUMERO  -  FORMATA WRK-FMT-VALOR COM 2 CASAS  *17860000
      *    DECIMAIS, OU 'N/A' QUANDO WRK-FMT-VALIDO = 'N'.             *17870000
      *-----------------------------------------------------------------17880000
       9100-FORMATAR-NUMERO                     SECTION.                17890000
      *    WRK-FMT-VALIDO = 'N' QUANDO A MEDIDA NAO TEM SENTIDO (EX:    17900000
      *    DESVIO PADRAO COM MENOS DE 2 VALORES) - IMPRIME 'N/A' EM VEZ 17910000
      *    DE UM NUMERO QUE PODERIA SER LIDO COMO RESULTADO VALIDO.     17920000
           IF FMT-NAO-E-VALIDO                                          17930000
               MOVE 'N/A'         TO WRK-FMT-SAIDA                      17940000
           ELSE                                                         17950000
               MOVE WRK-FMT-VALOR TO WRK-FMT-EDITADO                    17960000
               MOVE WRK-FMT-EDITADO TO WRK-FMT-SAIDA                    17970000
           END-IF.                                                      17980000
       9100-99-FIM. EXIT.                                               17990000
                                                                        18000000
      *-----------------------------------------------------------------18010000
      *    9200-BARRA-PROGRESSO  -  BARRA DE PROGRESSO GENERICA DE 30  *18020000
      *    CELULAS (WRK-BARRA-ATUAL / WRK-BARRA-TOTAL). TRUNCAMENTO NA *18030000
      *    CONTAGEM DE CELULAS E NO PERCENTUAL, SEM ARREDONDAMENTO.    *18040000
      *    PROGRESSO LIMITADO A 100%. CHAMADA POR 8200-IMPRIME-BASICO  *18050000
      *    PARA DESENHAR O PREENCHIMENTO DE CELULAS DO DATASET.        *18060000
      *-----------------------------------------------------------------18070000
       9200-BARRA-PROGRESSO                     SECTION.                18080000
           COMPUTE WRK-BARRA-PROGRESSO =                                18090000
               WRK-BARRA-ATUAL / WRK-BARRA-TOTAL.                       18100000
      *    PROGRESSO NUNCA PASSA DE 100% NA BARRA, MESMO QUE ATUAL      18110000
      *    SUPERE TOTAL POR ALGUM MOTIVO.                               18120000
           IF WRK-BARRA-PROGRESSO GREATER 1                             18130000
               MOVE 1 TO WRK-BARRA-PROGRESSO                            18140000
           END-IF.                                                      18150000
      *    CELULAS PREENCHIDAS E PERCENTUAL SAO TRUNCADOS (SEM ROUNDED),18160000
      *    POR PADRAO DA CASA PARA BARRAS DE PROGRESSO.                 18170000
           COMPUTE WRK-BARRA-PREENCHIDAS = WRK-BARRA-PROGRESSO * 30.    18180000
           COMPUTE WRK-BARRA-PERCENTUAL  = WRK-BARRA-PROGRESSO * 100.   18190000
           MOVE SPACE TO WRK-BARRA-TEXTO.                               18200000
           PERFORM 9210-PREENCHER-CELULA                                18210000
               VARYING WRK-BARRA-IX FROM 1 BY 1                         18220000
               UNTIL WRK-BARRA-IX GREATER 30.                           18230000
       9200-99-FIM. EXIT.                                               18240000
                                                                        18250000
      *    9210-PREENCHER-CELULA  -  UMA CELULA DA BARRA GENERICA ('#'  18260000
      *    SE DENTRO DA FAIXA PREENCHIDA, '-' SE FORA).                 18270000
       9210-PREENCHER-CELULA.                                           18280000
           IF WRK-BARRA-IX LESS OR EQUAL WRK-BARRA-PREENCHIDAS          18290000
               MOVE '#' TO WRK-BARRA-CELULA(WRK-BARRA-IX)               18300000
           ELSE                                                         18310000
               MOVE '-' TO WRK-BARRA-CELULA(WRK-BARRA-IX)               18320000
           END-IF.                                                      18330000
                                                                        18340000
      *-----------------------------------------------------------------18350000
      *    9000-ERRO  -  ROTINA PADRAO DA BIBLIOTECA PARA ABORTO DO    *18360000
      *    PASSO COM GRAVACAO DE OCORRENCIA NO LOG (#GLOG / GRAVALOG). *18370000
      *    QUEM CHAMA E' QUEM ARMA WRK-PROGRAMA/WRK-SECAO/WRK-STATUS/  *18380000
      *    WRK-MENSAGEM, CADA UM COM OS VALORES DO PONTO DE FALHA      *18390000
      *    (PADRAO DA BIBLIOTECA COBLIB - RFC-0760).                   *18400000
      *-----------------------------------------------------------------18410000
       9000-ERRO                                SECTION.                18420000
           DISPLAY WRK-MENSAGEM.                                        18430000
           CALL 'GRAVALOG' USING WRK-DADOS.                             18440000
           GOBACK.                                                      18450000
       9000-99-FIM. EXIT.                                               18460000
                                                                        18470000
